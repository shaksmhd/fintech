000100******************************************************************
000200*  RSP1100.DD.CBL                                                *
000300*  RESPONSE WORK AREA -- NOT A FILE.  COPYD INTO WORKING-       *
000400*  STORAGE OF ACCT2100 SO EVERY ACCOUNT OPERATION HANDS BACK    *
000500*  THE SAME SHAPE OF ANSWER.  ALSO CARRIES THE FIXED RESPONSE-  *
000600*  CODE/MESSAGE TABLE, LOADED ONCE AT A010-MAIN-LINE TIME BY    *
000700*  AU-LOAD-RESPONSE-TABLE.  LOAN2600 HAS NO CODED RESPONSE      *
000800*  TABLE OF ITS OWN AND DOES NOT COPY THIS AREA.               *
000900******************************************************************
001000*
001100*    RSP1100-TAB-SIZE -- THE CODE TABLE'S FIXED ENTRY COUNT,
001200*    HELD AS A STANDALONE SCALAR SO A PROGRAM COPYING THIS
001300*    AREA CAN DISPLAY IT IN A START-UP SANITY CHECK WITHOUT
001400*    HARD-CODING THE "12" A SECOND TIME.  TKT-5601.
001500 77  RSP1100-TAB-SIZE             PIC S9(3) COMP VALUE +12.
001600*
001700 01  RSP1100-AREA.
001800     05  RSP1100-CODE                PIC X(3).
001900     05  RSP1100-MESSAGE             PIC X(60).
002000     05  RSP1100-ACCT-NAME           PIC X(60).
002100     05  RSP1100-ACCT-BALANCE        PIC S9(13)V99 COMP-3.
002200     05  RSP1100-ACCT-NUMBER         PIC X(10).
002300     05  FILLER                      PIC X(09).
002400
002500 01  RSP1100-CODE-TABLE.
002600     05  RSP1100-CODE-ENTRY OCCURS 12 TIMES
002700             INDEXED BY RSP1100-IDX.
002800         10  RSP1100-TAB-CODE         PIC X(3).
002900         10  RSP1100-TAB-MESSAGE      PIC X(60).
003000     05  FILLER                      PIC X(08).
