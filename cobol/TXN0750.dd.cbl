000100******************************************************************
000200*  TXN0750.DD.CBL                                                *
000300*  TRANSACTION LOG RECORD -- APPEND-ONLY POSTING HISTORY.       *
000400*  WRITTEN ONCE PER CREDIT OR DEBIT BY ACCT2100 (800-POST-      *
000500*  TRANSACTION); NEVER REWRITTEN, NEVER READ BACK IN THIS RUN.  *
000600******************************************************************
000700 01  TXN0750-RECORD.
000800     05  TXN0750-ACCOUNT-NUMBER      PIC X(10).
000900     05  TXN0750-TYPE                PIC X(6).
001000     05  TXN0750-AMOUNT              PIC S9(13)V99 COMP-3.
001100     05  TXN0750-STATUS              PIC X(7).
001200     05  TXN0750-DATE                PIC X(10).
001300     05  FILLER                      PIC X(06).
