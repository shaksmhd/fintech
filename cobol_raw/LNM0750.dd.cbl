      ******************************************************************
      *  LNM0750.DD.CBL                                                *
      *  LOAN MASTER RECORD -- ONE PER BOOKED LOAN.  CARRIED IN        *
      *  LOAN-MASTER, A RELATIVE FILE KEYED BY SLOT; LNM0750-ID IS    *
      *  THE LOGICAL KEY.  ALTERNATE LOOKUP BY LNM0750-USER-ID IS      *
      *  A SEQUENTIAL SCAN (300-LIST-LOANS-BY-USER IN LOAN2600).      *
      ******************************************************************
       01  LNM0750-RECORD.
           05  LNM0750-ID                  PIC 9(9).
           05  LNM0750-USER-ID             PIC 9(9).
           05  LNM0750-AMOUNT              PIC S9(13)V99 COMP-3.
           05  LNM0750-INTEREST-RATE       PIC 9(3)V99 COMP-3.
           05  LNM0750-TENURE              PIC 9(3).
           05  LNM0750-STATUS              PIC X(10).
      *    88-LEVELS PIN THE FOUR STATUS VALUES update-loan-status
      *    MAY WRITE; ANYTHING ELSE IS REJECTED -- SEE 400-UPDATE-
      *    LOAN-STATUS.  THE SOURCE SYSTEM TOOK ANY STRING.
               88  LNM0750-APPLIED         VALUE 'APPLIED   '.
               88  LNM0750-APPROVED        VALUE 'APPROVED  '.
               88  LNM0750-REJECTED        VALUE 'REJECTED  '.
               88  LNM0750-REPAID          VALUE 'REPAID    '.
           05  LNM0750-TOTAL-AMOUNT        PIC S9(13)V99 COMP-3.
           05  FILLER                      PIC X(05).
