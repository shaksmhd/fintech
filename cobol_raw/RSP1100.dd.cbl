      ******************************************************************
      *  RSP1100.DD.CBL                                                *
      *  RESPONSE WORK AREA -- NOT A FILE.  COPYD INTO WORKING-       *
      *  STORAGE OF ACCT2100 SO EVERY ACCOUNT OPERATION HANDS BACK    *
      *  THE SAME SHAPE OF ANSWER.  ALSO CARRIES THE FIXED RESPONSE-  *
      *  CODE/MESSAGE TABLE, LOADED ONCE AT A010-MAIN-LINE TIME BY    *
      *  AU-LOAD-RESPONSE-TABLE.  LOAN2600 HAS NO CODED RESPONSE      *
      *  TABLE OF ITS OWN AND DOES NOT COPY THIS AREA.               *
      ******************************************************************
      *
      *    RSP1100-TAB-SIZE -- THE CODE TABLE'S FIXED ENTRY COUNT,
      *    HELD AS A STANDALONE SCALAR SO A PROGRAM COPYING THIS
      *    AREA CAN DISPLAY IT IN A START-UP SANITY CHECK WITHOUT
      *    HARD-CODING THE "12" A SECOND TIME.  TKT-5601.
       77  RSP1100-TAB-SIZE             PIC S9(3) COMP VALUE +12.
      *
       01  RSP1100-AREA.
           05  RSP1100-CODE                PIC X(3).
           05  RSP1100-MESSAGE             PIC X(60).
           05  RSP1100-ACCT-NAME           PIC X(60).
           05  RSP1100-ACCT-BALANCE        PIC S9(13)V99 COMP-3.
           05  RSP1100-ACCT-NUMBER         PIC X(10).
           05  FILLER                      PIC X(09).

       01  RSP1100-CODE-TABLE.
           05  RSP1100-CODE-ENTRY OCCURS 12 TIMES
                   INDEXED BY RSP1100-IDX.
               10  RSP1100-TAB-CODE         PIC X(3).
               10  RSP1100-TAB-MESSAGE      PIC X(60).
           05  FILLER                      PIC X(08).
