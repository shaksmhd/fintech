000100******************************************************************
000200*  LNX0750.DD.CBL                                                *
000300*  LOAN MAINTENANCE TRANSACTION -- ONE PER REQUEST ON THE       *
000400*  LOAN-MAINT-FILE INPUT DECK READ BY LOAN2600.  ADDED TO       *
000500*  CARRY THE TWO LOAN LOOKUP REQUESTS THAT HAVE NO MASTER OR    *
000600*  TRANSACTION FILE OF THEIR OWN -- LIST LOANS BY USER, AND     *
000700*  CHANGE A LOAN'S STATUS -- SO THIS SHOP'S BATCH COULD DRIVE   *
000800*  THEM THE SAME DECK-AT-A-TIME WAY AS EVERYTHING ELSE.        *
000900******************************************************************
001000 01  LNX0750-RECORD.
001100     05  LNX0750-OP                  PIC X(1).
001200         88  LNX0750-OP-LIST-USER     VALUE 'L'.
001300         88  LNX0750-OP-UPDATE-STAT   VALUE 'S'.
001400     05  LNX0750-USER-ID             PIC 9(9).
001500     05  LNX0750-LOAN-ID             PIC 9(9).
001600     05  LNX0750-NEW-STATUS          PIC X(10).
001700     05  FILLER                      PIC X(10).
