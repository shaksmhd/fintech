      ******************************************************************
      *  ACT1100.DD.CBL                                                *
      *  ACCOUNT TRANSACTION RECORD -- ONE PER REQUEST ON THE        *
      *  ACCT-TRAN-FILE INPUT DECK READ BY ACCT2100.  ACT1100-OP      *
      *  PICKS THE OPERATION; ACT1100-ACCT-DATA IS ONLY MEANINGFUL    *
      *  ON CREATE/UPDATE, ACT1100-AMOUNT ONLY ON CREDIT/DEBIT.       *
      *
      *  ACT1100-OP VALUES -- C CREATE, U UPDATE, D DELETE,
      *       E ENQUIRE DETAILS, B BALANCE ENQUIRY, N NAME ENQUIRY,
      *       R CREDIT, X DEBIT.
      ******************************************************************
       01  ACT1100-RECORD.
           05  ACT1100-OP                  PIC X(1).
               88  ACT1100-OP-CREATE        VALUE 'C'.
               88  ACT1100-OP-UPDATE        VALUE 'U'.
               88  ACT1100-OP-DELETE        VALUE 'D'.
               88  ACT1100-OP-ENQ-DETAILS   VALUE 'E'.
               88  ACT1100-OP-ENQ-BALANCE   VALUE 'B'.
               88  ACT1100-OP-ENQ-NAME      VALUE 'N'.
               88  ACT1100-OP-CREDIT        VALUE 'R'.
               88  ACT1100-OP-DEBIT         VALUE 'X'.
           05  ACT1100-NUMBER               PIC X(10).
           05  ACT1100-AMOUNT               PIC S9(13)V99 COMP-3.
           05  ACT1100-ACCT-DATA.
               10  ACT1100-FIRST-NAME       PIC X(20).
               10  ACT1100-LAST-NAME        PIC X(20).
               10  ACT1100-OTHER-NAME       PIC X(20).
               10  ACT1100-GENDER           PIC X(1).
               10  ACT1100-DATE-OF-BIRTH    PIC X(10).
               10  ACT1100-STATE-ORIGIN     PIC X(20).
               10  ACT1100-ROLE             PIC X(10).
               10  ACT1100-ADDRESS          PIC X(40).
               10  ACT1100-EMAIL            PIC X(40).
               10  ACT1100-PASSWORD         PIC X(64).
               10  ACT1100-PHONE            PIC X(15).
               10  ACT1100-ALT-PHONE        PIC X(15).
           05  FILLER                       PIC X(04).
