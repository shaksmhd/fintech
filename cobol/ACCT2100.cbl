000100******************************************************************
000200*  A C C T 2 1 0 0                                               *
000300*  ACCOUNT MASTER MAINTENANCE -- CREATE / UPDATE / DELETE /     *
000400*  BALANCE AND NAME ENQUIRY / CREDIT / DEBIT POSTING.           *
000500*                                                                 *
000600*  ONE PASS OF THE ACCOUNT-TRANSACTION DECK AGAINST THE ACCOUNT  *
000700*  MASTER.  EACH INPUT RECORD CARRIES ONE OF EIGHT OP CODES AND   *
000800*  GETS EXACTLY ONE LINE BACK IN THE RESPONSE WORK AREA, WHICH    *
000900*  001-MAIN FILLS IN AND THE CALLING PROCEDURE (JCL STEP) READS   *
001000*  BACK HOWEVER IT LIKES -- THIS PROGRAM DOES NOT CARE WHO READS  *
001100*  RSP1100-AREA, IT ONLY FILLS IT IN ONE TRAN AT A TIME.          *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    ACCT2100.
001500 AUTHOR.        R J TORRES.
001600 INSTALLATION.  CNP DATA CENTER.
001700 DATE-WRITTEN.  03/14/1989.
001800 DATE-COMPILED.
001900 SECURITY.      CNP INTERNAL USE ONLY.
002000*
002100*----------------------------------------------------------------
002200*                      CHANGE LOG
002300*----------------------------------------------------------------
002400* 03/14/89  RJT  CR-1889  ORIGINAL WRITE-UP.  ONE TRAN PER
002500*                         ACCOUNT, ONE PASS OF THE MASTER.
002600* 07/02/89  RJT  CR-1904  ADDED DEBIT-INSUFFICIENT-FUNDS REJECT.
002700* 11/19/90  KLD  CR-2215  NAME ENQUIRY SPLIT OUT FROM DETAIL
002800*                         ENQUIRY, RETURNS BARE TEXT NOT CODE.
002900* 04/02/91  KLD  CR-2340  ACCOUNT NUMBER NOW YEAR + 6-DIGIT
003000*                         SEQUENCE, SEQUENCE SEEDED ON RESTART.
003100* 09/30/92  MWS  CR-2601  TRANSACTION LOG SPLIT OFF MASTER FILE.
003200* 02/11/94  MWS  CR-2719  RESPONSE-CODE TABLE MOVED OUT TO ITS
003300*                         OWN COPYBOOK, OFF THE WORKING-
003400*                         STORAGE OF THIS PROGRAM, SO A LATER
003500*                         PROGRAM COULD REUSE THE LAYOUT
003600*                         WITHOUT COPYING THE WHOLE SOURCE.
003700* 08/08/95  RJT  CR-2877  ROLE DEFAULTS TO USER WHEN OMITTED.
003800* 01/06/97  DCP  CR-3015  ADDED RUN-TOTALS DISPLAY AT END-RTN.
003900* 10/21/98  DCP  Y2K-040  4-DIGIT CENTURY WINDOWING ON SYSTEM
004000*                         DATE AND ON THE GENERATED ACCOUNT
004100*                         NUMBER YEAR HALF.  TESTED THRU 2000.
004200* 03/02/99  DCP  Y2K-040  SIGNED OFF, PRODUCTION CUTOVER.
004300* 06/14/01  JBH  TKT-4471 BALANCE ENQUIRY (CODE 010) SPLIT OUT AS
004400*                         ITS OWN OP SO A TELLER SCREEN DOESN'T
004500*                         HAVE TO PARSE A FULL DETAIL RESPONSE
004600*                         JUST TO SHOW THE BALANCE.
004700* 02/27/03  JBH  TKT-4902 ACCOUNT LOOKUP SCAN STOPS AT THE
004800*                         HIGH-WATER MARK INSTEAD OF RUNNING
004900*                         THE FULL RELATIVE FILE EVERY TIME.
005000* 05/19/05  WTN  TKT-5188 DELETE-ACCOUNT NO LONGER ABENDS WHEN
005100*                         THE ACCOUNT NUMBER ISN'T ON FILE --
005200*                         LOGGED AND SWALLOWED PER CR-5190.
005300* 11/09/06  WTN  TKT-5349 PASSWORD FIELD WIDENED TO X(64) FOR
005400*                         THE NEW ENCODING SCHEME.
005500* 03/02/09  WTN  TKT-5601 DROPPED THE PER-TRANSACTION AUDIT FILE
005600*                         ADDED BY TKT-4471 BACK IN 2001 -- NEVER
005700*                         READ BY ANYONE, AND THE RUN-TOTALS
005800*                         DISPLAY AT END-RTN SAYS EVERYTHING THE
005900*                         AUDITORS ACTUALLY ASKED FOR.  ONE FEWER
006000*                         FILE TO OPEN PER RUN.
006100* 06/30/09  WTN  TKT-5601 FILE-STATUS BYTES NOW ECHOED ON EVERY
006200*                         WRITE/REWRITE/DELETE FAILURE MESSAGE --
006300*                         "INVALID KEY" ALONE WASN'T ENOUGH FOR
006400*                         OPERATIONS TO TELL A FULL FILE (STATUS
006500*                         24) FROM A DUPLICATE SLOT (STATUS 22).
006600*----------------------------------------------------------------
006700*
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*    CRT IS THE OPERATOR CONSOLE ON THIS BUILD -- USED FOR ALL
007200*    "BEGIN/END RUN" BANNERS AND HARD-STOP MESSAGES BELOW.
007300 SPECIAL-NAMES.
007400     CONSOLE IS CRT.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    ACT-TRAN-FILE IS THE INPUT DECK -- ONE RECORD PER OPERATION,
007800*    NAME SUPPLIED ON THE COMMAND LINE AT RUN TIME.
007900* /users/public/acctNNN.tran
008000     SELECT ACT-TRAN-FILE ASSIGN TO DYNAMIC ACT-TRAN-PATH
008100            ORGANIZATION RECORD SEQUENTIAL.
008200*    ACCOUNT-MASTER IS A RELATIVE FILE, NOT INDEXED -- THIS BUILD
008300*    HAS NO ISAM SUPPORT, SO EVERY LOOKUP IS A SLOT-BY-SLOT SCAN
008400*    (SEE 110/210 BELOW).  KEPT I-O SO CREATE/UPDATE/DELETE CAN
008500*    ALL RUN IN ONE PASS WITHOUT A SEPARATE EXTRACT-AND-REPLACE.
008600* /users/public/ACCTMSTR.DAT
008700     SELECT ACCOUNT-MASTER ASSIGN TO DYNAMIC ACM-PATH
008800            ORGANIZATION IS RELATIVE
008900            ACCESS IS DYNAMIC
009000            RELATIVE KEY IS WS-ACM-REL-KEY
009100            FILE STATUS IS WS-ACM-STATUS.
009200*    TXN-LOG-FILE IS APPEND-ONLY -- CREDIT AND DEBIT EACH WRITE
009300*    ONE ENTRY, NOTHING IS EVER REREAD BY THIS PROGRAM.  CR-2601.
009400* /users/public/TXNLOG.DAT
009500     SELECT TXN-LOG-FILE ASSIGN TO DYNAMIC TXN-PATH
009600            ORGANIZATION RECORD SEQUENTIAL.
009700*
009800 DATA DIVISION.
009900*
010000 FILE SECTION.
010100*
010200 FD  ACT-TRAN-FILE
010300     RECORD CONTAINS 298 CHARACTERS
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS ACT1100-RECORD.
010600     COPY ACT1100.
010700*
010800 FD  ACCOUNT-MASTER
010900     RECORD CONTAINS 305 CHARACTERS
011000     DATA RECORD IS ACM1100-RECORD.
011100     COPY ACM1100.
011200*
011300 FD  TXN-LOG-FILE
011400     RECORD CONTAINS 47 CHARACTERS
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS TXN0750-RECORD.
011700     COPY TXN0750.
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100*    RSP1100-AREA/RSP1100-CODE-TABLE -- THE RESPONSE WORK AREA AND
012200*    THE FIXED RESPONSE-CODE/MESSAGE TABLE, SHARED WITH LOAN2600
012300*    SO BOTH PROGRAMS HAND BACK ANSWERS THE SAME SHAPE.
012400     COPY RSP1100.
012500*
012600*    DYNAMIC-PATH GROUPS -- THE DIRECTORY HALF IS A FIXED LITERAL,
012700*    THE FILE-NAME HALF IS FILLED IN AT RUN TIME (ACT-TRAN-NAME
012800*    FROM THE COMMAND LINE) OR HELD CONSTANT (THE MASTER AND LOG).
012900 01  VARIABLES.
013000     05  ACT-TRAN-PATH.
013100         10  FILLER              PIC X(14)
013200             VALUE '/users/public/'.
013300         10  ACT-TRAN-NAME       PIC X(30).
013400     05  ACM-PATH.
013500         10  FILLER              PIC X(14)
013600             VALUE '/users/public/'.
013700         10  ACM-NAME            PIC X(30)
013800             VALUE 'ACCTMSTR.DAT'.
013900     05  TXN-PATH.
014000         10  FILLER              PIC X(14)
014100             VALUE '/users/public/'.
014200         10  TXN-NAME            PIC X(30)
014300             VALUE 'TXNLOG.DAT'.
014400     05  WS-COMMAND-LINE         PIC X(100).
014500*
014600*    STANDALONE COUNTERS AND SWITCHES -- KEPT AT THE 77 LEVEL
014700*    RATHER THAN ROLLED INTO A GROUP, SINCE NONE OF THEM IS EVER
014800*    MOVED OR COMPARED AS PART OF A LARGER RECORD.
014900 77  WS-REC-CTR                  PIC S9(7) COMP VALUE 0.
015000 77  WS-SEED                     PIC 9(6)       VALUE 100000.
015100 77  WS-EOF-TRAN                 PIC X          VALUE 'N'.
015200     88  EOF-TRAN                               VALUE 'Y'.
015300*
015400 01  WS-SWITCHES.
015500     05  WS-FOUND-SW             PIC X     VALUE 'N'.
015600         88  WS-FOUND                      VALUE 'Y'.
015700         88  WS-NOT-FOUND                  VALUE 'N'.
015800     05  WS-UNIQUE-SW            PIC X     VALUE 'N'.
015900         88  WS-UNIQUE                     VALUE 'Y'.
016000     05  WS-HWM-DONE-SW          PIC X     VALUE 'N'.
016100         88  WS-HWM-DONE                   VALUE 'Y'.
016200*
016300*    RUN-TOTAL ACCUMULATORS AND THE RELATIVE-FILE POSITIONING
016400*    FIELDS FOR ACCOUNT-MASTER.  ALL COMP SINCE THEY ARE PURE
016500*    COUNTING/SUBSCRIPT FIELDS, NEVER EDITED OR DISPLAYED RAW.
016600 01  WS-COUNTERS.
016700     05  WS-CREATE-CTR           PIC S9(7) COMP VALUE 0.
016800     05  WS-CREDIT-CTR           PIC S9(7) COMP VALUE 0.
016900     05  WS-DEBIT-CTR            PIC S9(7) COMP VALUE 0.
017000     05  WS-REJECT-CTR           PIC S9(7) COMP VALUE 0.
017100     05  WS-ACM-REL-KEY          PIC S9(7) COMP VALUE 0.
017200     05  WS-ACM-HWM              PIC S9(7) COMP VALUE 0.
017300     05  WS-SCAN-KEY             PIC S9(7) COMP VALUE 0.
017400     05  WS-CENTURY              PIC 9(2)  COMP VALUE 0.
017500*
017600*    WS-ACM-STATUS-R SPLITS THE 2-BYTE FILE STATUS SO THE
017700*    WRITE/REWRITE/DELETE FAILURE MESSAGES BELOW CAN ECHO BOTH
017800*    DIGITS -- "INVALID KEY" ALONE DIDN'T TELL OPERATIONS A FULL
017900*    FILE (24) FROM A DUPLICATE SLOT (22).  TKT-5601.
018000 01  WS-ACM-STATUS               PIC X(2)  VALUE '00'.
018100 01  WS-ACM-STATUS-R REDEFINES WS-ACM-STATUS.
018200     05  WS-ACM-STATUS-1         PIC X.
018300     05  WS-ACM-STATUS-2         PIC X.
018400*
018500*    SEARCH ARGUMENTS HANDED TO THE LOOKUP PARAGRAPHS BELOW, AND
018600*    THE TRANSACTION-LOG TYPE TAG SET JUST BEFORE 800-POST-
018700*    TRANSACTION IS CALLED.
018800 01  WS-SEARCH-KEY                PIC X(10).
018900 01  WS-SEARCH-EMAIL              PIC X(40).
019000 01  WS-TXN-TYPE-HOLD             PIC X(6).
019100*
019200*    WS-NEW-NUMBER-R IS THE ACCOUNT-NUMBER WORK COPY THE NUMBER
019300*    GENERATOR BUILDS BEFORE IT GETS MOVED TO THE NEW MASTER REC.
019400 01  WS-NEW-NUMBER                PIC X(10).
019500 01  WS-NEW-NUMBER-R REDEFINES WS-NEW-NUMBER.
019600     05  WS-NEW-NUMBER-YY         PIC 9(4).
019700     05  WS-NEW-NUMBER-SEQ        PIC 9(6).
019800*
019900*    WS-SYSTEM-DATE-R BREAKS THE ACCEPT-FROM-DATE RESULT INTO
020000*    YY/MM/DD SO AU-DERIVE-YEAR CAN WINDOW THE CENTURY.
020100 01  WS-SYSTEM-DATE                PIC 9(6).
020200 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
020300     05  WS-SYS-YY                 PIC 9(2).
020400     05  WS-SYS-MM                 PIC 9(2).
020500     05  WS-SYS-DD                 PIC 9(2).
020600*
020700*    WS-CURRENT-YEAR AND WS-DATE-YYYY-MM-DD ARE FILLED IN ONCE AT
020800*    START-UP BY AU-DERIVE-YEAR AND HELD FOR THE WHOLE RUN.
020900 01  WS-CURRENT-YEAR                PIC 9(4) VALUE 0.
021000 01  WS-DATE-YYYY-MM-DD              PIC X(10).
021100*
021200 PROCEDURE DIVISION.
021300*
021400******************************************************************
021500*  A010-MAIN-LINE -- PRIME THE RUN, THEN DRIVE ONE TRAN AT A     *
021600*  TIME THROUGH 001-MAIN UNTIL THE TRANSACTION DECK IS EMPTY.   *
021700*  TRAN FILE NAME COMES OFF THE COMMAND LINE -- NO HARD-CODED   *
021800*  FILE NAME IS EVER COMPILED INTO THIS PROGRAM.                *
021900******************************************************************
022000 A010-MAIN-LINE.
022100     DISPLAY SPACES UPON CRT.
022200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
022300     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
022400         INTO ACT-TRAN-NAME.
022500     DISPLAY SPACES UPON CRT.
022600     DISPLAY '* * * * B E G I N   A C C T 2 1 0 0 . C B L'
022700         UPON CRT AT 1401.
022800     IF ACT-TRAN-NAME = SPACES
022900         DISPLAY '!!!! ENTER TRAN FILE NAME ON COMMAND LINE'
023000             UPON CRT AT 2301
023100         STOP RUN.
023200     ACCEPT WS-SYSTEM-DATE FROM DATE.
023300     PERFORM AU-DERIVE-YEAR THRU AU-DERIVE-YEAR-EXIT.
023400     PERFORM AU-LOAD-RESPONSE-TABLE
023500         THRU AU-LOAD-RESPONSE-TABLE-EXIT.
023600     DISPLAY 'RESPONSE-CODE TABLE LOADED, ENTRIES='
023700         RSP1100-TAB-SIZE UPON CRT.
023800     OPEN INPUT ACT-TRAN-FILE.
023900     OPEN I-O ACCOUNT-MASTER.
024000     OPEN OUTPUT TXN-LOG-FILE.
024100     PERFORM AU-FIND-HWM THRU AU-FIND-HWM-EXIT.
024200     PERFORM READ-ACT-TRAN THRU READ-ACT-TRAN-EXIT.
024300     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-TRAN.
024400     PERFORM END-RTN THRU END-RTN-EXIT.
024500     STOP RUN.
024600*
024700*    PRIMED-READ PARAGRAPH -- CALLED ONCE BEFORE THE MAIN LOOP
024800*    AND ONCE AT THE BOTTOM OF EVERY PASS THROUGH 001-MAIN.
024900 READ-ACT-TRAN.
025000     READ ACT-TRAN-FILE
025100         AT END
025200            MOVE 'Y' TO WS-EOF-TRAN
025300            GO TO READ-ACT-TRAN-EXIT.
025400 READ-ACT-TRAN-EXIT.
025500     EXIT.
025600*
025700******************************************************************
025800*        START MAIN SECTION -- ONE TRAN, ONE OPERATION           *
025900*  DISPATCHES ON THE ACT1100-OP-xxx 88-LEVELS SET BY WHOEVER      *
026000*  BUILT THE TRAN FILE.  EVERY LEG FILLS IN RSP1100-AREA AND      *
026100*  EVERY LEG COUNTS TOWARD WS-REC-CTR -- AN UNRECOGNIZED OP CODE  *
026200*  IS LOGGED TO THE CONSOLE BUT DOES NOT STOP THE RUN.            *
026300******************************************************************
026400*
026500 001-MAIN.
026600     MOVE SPACES TO RSP1100-AREA.
026700     IF ACT1100-OP-CREATE
026800        PERFORM 200-CREATE-ACCOUNT THRU 200-CREATE-ACCOUNT-EXIT
026900     ELSE
027000     IF ACT1100-OP-UPDATE
027100        PERFORM 300-UPDATE-ACCOUNT THRU 300-UPDATE-ACCOUNT-EXIT
027200     ELSE
027300     IF ACT1100-OP-DELETE
027400        PERFORM 400-DELETE-ACCOUNT THRU 400-DELETE-ACCOUNT-EXIT
027500     ELSE
027600     IF ACT1100-OP-ENQ-DETAILS
027700        PERFORM 500-ENQUIRE-DETAILS
027800            THRU 500-ENQUIRE-DETAILS-EXIT
027900     ELSE
028000     IF ACT1100-OP-ENQ-BALANCE
028100        PERFORM 510-ENQUIRE-BALANCE
028200            THRU 510-ENQUIRE-BALANCE-EXIT
028300     ELSE
028400     IF ACT1100-OP-ENQ-NAME
028500        PERFORM 520-ENQUIRE-NAME THRU 520-ENQUIRE-NAME-EXIT
028600     ELSE
028700     IF ACT1100-OP-CREDIT
028800        PERFORM 600-CREDIT-ACCOUNT THRU 600-CREDIT-ACCOUNT-EXIT
028900     ELSE
029000     IF ACT1100-OP-DEBIT
029100        PERFORM 700-DEBIT-ACCOUNT THRU 700-DEBIT-ACCOUNT-EXIT
029200     ELSE
029300        DISPLAY '!!!! UNKNOWN OP CODE ON ACT-TRAN' UPON CRT.
029400     ADD 1 TO WS-REC-CTR.
029500     PERFORM READ-ACT-TRAN THRU READ-ACT-TRAN-EXIT.
029600 001-MAIN-EXIT.
029700     EXIT.
029800*
029900******************************************************************
030000*  200-CREATE-ACCOUNT -- CR-1889.  REJECT 001 ON EMAIL ALREADY  *
030100*  ON FILE, ELSE GENERATE A NUMBER, DEFAULT ROLE, ZERO BALANCE, *
030200*  WRITE, RETURN 002.  EMAIL UNIQUENESS IS CHECKED BEFORE ANY    *
030300*  MASTER FIELDS ARE TOUCHED SO A REJECTED CREATE NEVER BURNS    *
030400*  AN ACCOUNT NUMBER OR AN ACCOUNT-MASTER SLOT.                  *
030500******************************************************************
030600 200-CREATE-ACCOUNT.
030700     MOVE ACT1100-EMAIL TO WS-SEARCH-EMAIL.
030800     PERFORM 210-FIND-BY-EMAIL THRU 210-FIND-BY-EMAIL-EXIT.
030900     IF WS-FOUND
031000        MOVE '001' TO RSP1100-CODE
031100        ADD 1 TO WS-REJECT-CTR
031200     ELSE
031300        PERFORM AU-GEN-ACCT-NUMBER THRU AU-GEN-ACCT-NUMBER-EXIT
031400        ADD 1 TO WS-ACM-HWM
031500        MOVE WS-ACM-HWM TO WS-ACM-REL-KEY
031600        MOVE ACT1100-FIRST-NAME  TO ACM1100-FIRST-NAME
031700        MOVE ACT1100-LAST-NAME   TO ACM1100-LAST-NAME
031800        MOVE ACT1100-OTHER-NAME  TO ACM1100-OTHER-NAME
031900        MOVE ACT1100-GENDER      TO ACM1100-GENDER
032000        MOVE ACT1100-DATE-OF-BIRTH
032100                                 TO ACM1100-DATE-OF-BIRTH
032200        MOVE ACT1100-STATE-ORIGIN
032300                                 TO ACM1100-STATE-ORIGIN
032400        MOVE WS-NEW-NUMBER       TO ACM1100-NUMBER
032500        MOVE ACT1100-ADDRESS     TO ACM1100-ADDRESS
032600        MOVE ACT1100-EMAIL       TO ACM1100-EMAIL
032700        MOVE ACT1100-PASSWORD    TO ACM1100-PASSWORD
032800        MOVE ACT1100-PHONE       TO ACM1100-PHONE
032900        MOVE ACT1100-ALT-PHONE   TO ACM1100-ALT-PHONE
033000        PERFORM 205-DEFAULT-ROLE THRU 205-DEFAULT-ROLE-EXIT
033100        MOVE ZERO                TO ACM1100-BALANCE
033200        MOVE 'ACTIVE    '        TO ACM1100-STATUS
033300        WRITE ACCOUNT-MASTER
033400           INVALID KEY
033500              DISPLAY '!!!! WRITE FAILED ON CREATE, STATUS='
033600                 WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
033700        MOVE '002'               TO RSP1100-CODE
033800        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
033900        MOVE WS-NEW-NUMBER       TO RSP1100-ACCT-NUMBER
034000        MOVE ZERO                TO RSP1100-ACCT-BALANCE
034100        ADD 1 TO WS-CREATE-CTR.
034200     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
034300 200-CREATE-ACCOUNT-EXIT.
034400     EXIT.
034500*
034600*    205-DEFAULT-ROLE -- CR-2877.  A BLANK ROLE ON THE INCOMING
034700*    TRAN DEFAULTS TO USER.  BROKEN OUT AS ITS OWN PARAGRAPH SO
034800*    IT CAN BE PERFORMED IN THE MIDDLE OF 200'S ELSE LEG WITHOUT
034900*    CLOSING OFF THE SENTENCE BEFORE THE REMAINING MOVES RUN.
035000 205-DEFAULT-ROLE.
035100     MOVE ACT1100-ROLE TO ACM1100-ROLE.
035200     IF ACM1100-ROLE = SPACES
035300         MOVE 'USER      ' TO ACM1100-ROLE.
035400 205-DEFAULT-ROLE-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800*  300-UPDATE-ACCOUNT -- LOOK UP BY NUMBER, OVERWRITE THE        *
035900*  UPDATABLE FIELDS, REWRITE.  003 IF NOT ON FILE.               *
036000******************************************************************
036100 300-UPDATE-ACCOUNT.
036200     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
036300     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
036400     IF WS-NOT-FOUND
036500        MOVE '003' TO RSP1100-CODE
036600        ADD 1 TO WS-REJECT-CTR
036700     ELSE
036800        PERFORM 310-APPLY-UPDATE THRU 310-APPLY-UPDATE-EXIT
036900        REWRITE ACCOUNT-MASTER
037000           INVALID KEY
037100              DISPLAY '!!!! REWRITE FAILED ON UPDATE, STATUS='
037200                 WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
037300        MOVE '002' TO RSP1100-CODE
037400        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
037500        MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
037600        MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
037700     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
037800 300-UPDATE-ACCOUNT-EXIT.
037900     EXIT.
038000*
038100*    310-APPLY-UPDATE -- OVERLAYS EVERY UPDATABLE FIELD OFF THE
038200*    INCOMING TRAN.  ACCOUNT NUMBER, BALANCE AND STATUS ARE NOT
038300*    TOUCHED HERE -- THOSE ONLY MOVE THROUGH CREATE/CREDIT/DEBIT.
038400 310-APPLY-UPDATE.
038500     MOVE ACT1100-FIRST-NAME   TO ACM1100-FIRST-NAME.
038600     MOVE ACT1100-LAST-NAME    TO ACM1100-LAST-NAME.
038700     MOVE ACT1100-OTHER-NAME   TO ACM1100-OTHER-NAME.
038800     MOVE ACT1100-GENDER       TO ACM1100-GENDER.
038900     MOVE ACT1100-STATE-ORIGIN TO ACM1100-STATE-ORIGIN.
039000     MOVE ACT1100-ADDRESS      TO ACM1100-ADDRESS.
039100     MOVE ACT1100-EMAIL        TO ACM1100-EMAIL.
039200     MOVE ACT1100-PASSWORD     TO ACM1100-PASSWORD.
039300     MOVE ACT1100-PHONE        TO ACM1100-PHONE.
039400     MOVE ACT1100-ALT-PHONE    TO ACM1100-ALT-PHONE.
039500 310-APPLY-UPDATE-EXIT.
039600     EXIT.
039700*
039800******************************************************************
039900*  400-DELETE-ACCOUNT -- TKT-5188.  NOT-ON-FILE IS LOGGED AND   *
040000*  SWALLOWED, NOT AN ABEND -- PER CR-5190.  (AN EARLIER RELEASE  *
040100*  OF THIS PARAGRAPH DID ABEND ON A MISSING ACCOUNT NUMBER;      *
040200*  OPERATIONS COMPLAINED A BAD DECK COULD TAKE DOWN A WHOLE RUN  *
040300*  OVER ONE STALE DELETE REQUEST, SO CR-5190 CHANGED IT.)        *
040400******************************************************************
040500 400-DELETE-ACCOUNT.
040600     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
040700     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
040800     IF WS-FOUND
040900        DELETE ACCOUNT-MASTER
041000           INVALID KEY
041100              DISPLAY '!!!! DELETE FAILED ON ACCOUNT, STATUS='
041200                 WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
041300     ELSE
041400        DISPLAY 'DELETE-ACCOUNT NOT ON FILE, REQUEST LOGGED'
041500           UPON CRT
041600        DISPLAY '   AND SWALLOWED -- ' WS-SEARCH-KEY UPON CRT.
041700 400-DELETE-ACCOUNT-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100*  500/510/520 -- DETAIL / BALANCE / NAME ENQUIRY.  ALL THREE    *
042200*  SHARE THE SAME 110-FIND-BY-NUMBER LOOKUP; THEY DIFFER ONLY IN *
042300*  WHICH RESPONSE CODE THEY RETURN AND HOW MUCH OF THE ACCOUNT   *
042400*  THEY HAND BACK.  TKT-4471 SPLIT 510 OUT OF 500 IN 2001.       *
042500******************************************************************
042600 500-ENQUIRE-DETAILS.
042700     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
042800     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
042900     IF WS-NOT-FOUND
043000        MOVE '003' TO RSP1100-CODE
043100     ELSE
043200        MOVE '004' TO RSP1100-CODE
043300        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
043400        MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
043500        MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
043600     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
043700 500-ENQUIRE-DETAILS-EXIT.
043800     EXIT.
043900*
044000*    510-ENQUIRE-BALANCE -- SAME LOOKUP AS 500, CODE 010 INSTEAD
044100*    OF 004 SO THE CALLER CAN TELL THE TWO OPERATIONS APART.
044200 510-ENQUIRE-BALANCE.
044300     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
044400     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
044500     IF WS-NOT-FOUND
044600        MOVE '003' TO RSP1100-CODE
044700     ELSE
044800        MOVE '010' TO RSP1100-CODE
044900        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
045000        MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
045100        MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
045200     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
045300 510-ENQUIRE-BALANCE-EXIT.
045400     EXIT.
045500*
045600*    CR-2215 -- NAME ENQUIRY RETURNS BARE TEXT, NOT A CODED
045700*    RESPONSE.  THE OLD "UNEXPECTED ERROR PERFORMING NAME
045800*    ENQUIRY" MESSAGE COVERED AN ABEND CONDITION THAT CANNOT
045900*    ARISE ON A PLAIN FOUND/NOT-FOUND LOOKUP, SO IT WAS DROPPED
046000*    RATHER THAN CARRIED FORWARD UNUSED.  RSP1100-CODE IS LEFT
046100*    BLANK ON PURPOSE -- THIS IS THE ONE OPERATION THAT DOES NOT
046200*    GO THROUGH AU-LOOKUP-MESSAGE'S CODED TABLE.
046300 520-ENQUIRE-NAME.
046400     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
046500     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
046600     MOVE SPACES TO RSP1100-CODE.
046700     IF WS-NOT-FOUND
046800        MOVE 'This user does not have an account with us'
046900           TO RSP1100-MESSAGE
047000     ELSE
047100        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
047200        MOVE RSP1100-ACCT-NAME TO RSP1100-MESSAGE.
047300 520-ENQUIRE-NAME-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700*  600-CREDIT-ACCOUNT -- UNCONDITIONAL POST, CODE 005.  A       *
047800*  CREDIT NEVER FAILS ON BALANCE GROUNDS -- ONLY A MISSING       *
047900*  ACCOUNT NUMBER (003) CAN REJECT IT.                           *
048000******************************************************************
048100 600-CREDIT-ACCOUNT.
048200     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
048300     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
048400     IF WS-NOT-FOUND
048500        MOVE '003' TO RSP1100-CODE
048600        ADD 1 TO WS-REJECT-CTR
048700     ELSE
048800        ADD ACT1100-AMOUNT TO ACM1100-BALANCE
048900        REWRITE ACCOUNT-MASTER
049000           INVALID KEY
049100              DISPLAY '!!!! REWRITE FAILED ON CREDIT, STATUS='
049200                 WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
049300        MOVE 'CREDIT' TO WS-TXN-TYPE-HOLD
049400        PERFORM 800-POST-TRANSACTION
049500           THRU 800-POST-TRANSACTION-EXIT
049600        MOVE '005' TO RSP1100-CODE
049700        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
049800        MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
049900        MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE
050000        ADD 1 TO WS-CREDIT-CTR.
050100     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
050200 600-CREDIT-ACCOUNT-EXIT.
050300     EXIT.
050400*
050500******************************************************************
050600*  700-DEBIT-ACCOUNT -- REJECT 006 WHEN BALANCE < AMOUNT         *
050700*  (STRICT LESS-THAN -- A DEBIT EQUAL TO BALANCE IS ALLOWED      *
050800*  AND ZEROES THE ACCOUNT).  ELSE POST AND RETURN 007.  CR-1904  *
050900*  ADDED THE INSUFFICIENT-FUNDS REJECT; BEFORE THAT THIS         *
051000*  PARAGRAPH LET ACM1100-BALANCE GO NEGATIVE.                    *
051100******************************************************************
051200 700-DEBIT-ACCOUNT.
051300     MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
051400     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
051500     IF WS-NOT-FOUND
051600        MOVE '003' TO RSP1100-CODE
051700        ADD 1 TO WS-REJECT-CTR
051800     ELSE
051900     IF ACM1100-BALANCE < ACT1100-AMOUNT
052000        MOVE '006' TO RSP1100-CODE
052100        ADD 1 TO WS-REJECT-CTR
052200     ELSE
052300        SUBTRACT ACT1100-AMOUNT FROM ACM1100-BALANCE
052400        REWRITE ACCOUNT-MASTER
052500           INVALID KEY
052600              DISPLAY '!!!! REWRITE FAILED ON DEBIT, STATUS='
052700                 WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
052800        MOVE 'DEBIT ' TO WS-TXN-TYPE-HOLD
052900        PERFORM 800-POST-TRANSACTION
053000           THRU 800-POST-TRANSACTION-EXIT
053100        MOVE '007' TO RSP1100-CODE
053200        PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
053300        MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
053400        MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE
053500        ADD 1 TO WS-DEBIT-CTR.
053600     PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
053700 700-DEBIT-ACCOUNT-EXIT.
053800     EXIT.
053900*
054000******************************************************************
054100*  800-POST-TRANSACTION -- APPENDS ONE ENTRY TO THE TRANSACTION *
054200*  LOG.  ALWAYS SUCCESS, PURE APPEND.  CR-2601.  CALLED FROM     *
054300*  BOTH 600 AND 700 WITH WS-TXN-TYPE-HOLD ALREADY SET SO THIS    *
054400*  PARAGRAPH DOES NOT NEED TO KNOW WHICH CALLED IT.              *
054500******************************************************************
054600 800-POST-TRANSACTION.
054700     MOVE ACM1100-NUMBER       TO TXN0750-ACCOUNT-NUMBER.
054800     MOVE WS-TXN-TYPE-HOLD     TO TXN0750-TYPE.
054900     MOVE ACT1100-AMOUNT       TO TXN0750-AMOUNT.
055000     MOVE 'SUCCESS'            TO TXN0750-STATUS.
055100     MOVE WS-DATE-YYYY-MM-DD   TO TXN0750-DATE.
055200     WRITE TXN0750-RECORD.
055300 800-POST-TRANSACTION-EXIT.
055400     EXIT.
055500*
055600******************************************************************
055700*  110/210 -- ACCOUNT-MASTER LOOKUPS.  RELATIVE FILE, SCANNED   *
055800*  SLOT BY SLOT SINCE THIS BUILD HAS NO ISAM SUPPORT.  TKT-4902 *
055900*  STOPS THE SCAN AT WS-ACM-HWM INSTEAD OF READING PAST THE     *
056000*  LAST RECORD EVER WRITTEN.  110 SCANS ON ACCOUNT NUMBER, 210  *
056100*  SCANS ON E-MAIL -- SAME SHAPE, DIFFERENT COMPARE FIELD.      *
056200******************************************************************
056300 110-FIND-BY-NUMBER.
056400     MOVE 'N' TO WS-FOUND-SW.
056500     MOVE 1 TO WS-SCAN-KEY.
056600     PERFORM 111-SCAN-NUMBER THRU 111-SCAN-NUMBER-EXIT
056700         UNTIL WS-FOUND OR WS-SCAN-KEY > WS-ACM-HWM.
056800 110-FIND-BY-NUMBER-EXIT.
056900     EXIT.
057000*
057100*    111-SCAN-NUMBER -- ONE SLOT PER CALL.  INVALID KEY MEANS AN
057200*    EMPTY SLOT WITHIN THE HIGH-WATER MARK -- KEEP SCANNING.
057300 111-SCAN-NUMBER.
057400     MOVE WS-SCAN-KEY TO WS-ACM-REL-KEY.
057500     READ ACCOUNT-MASTER
057600         INVALID KEY
057700            ADD 1 TO WS-SCAN-KEY
057800            GO TO 111-SCAN-NUMBER-EXIT.
057900     IF ACM1100-NUMBER = WS-SEARCH-KEY
058000         MOVE 'Y' TO WS-FOUND-SW
058100     ELSE
058200         ADD 1 TO WS-SCAN-KEY.
058300 111-SCAN-NUMBER-EXIT.
058400     EXIT.
058500*
058600*    210-FIND-BY-EMAIL -- USED ONLY BY 200-CREATE-ACCOUNT TO
058700*    ENFORCE ONE ACCOUNT PER E-MAIL ADDRESS.
058800 210-FIND-BY-EMAIL.
058900     MOVE 'N' TO WS-FOUND-SW.
059000     MOVE 1 TO WS-SCAN-KEY.
059100     PERFORM 211-SCAN-EMAIL THRU 211-SCAN-EMAIL-EXIT
059200         UNTIL WS-FOUND OR WS-SCAN-KEY > WS-ACM-HWM.
059300 210-FIND-BY-EMAIL-EXIT.
059400     EXIT.
059500*
059600*    211-SCAN-EMAIL -- SAME SLOT-AT-A-TIME PATTERN AS 111, ONLY
059700*    COMPARING ON ACM1100-EMAIL INSTEAD OF ACM1100-NUMBER.
059800 211-SCAN-EMAIL.
059900     MOVE WS-SCAN-KEY TO WS-ACM-REL-KEY.
060000     READ ACCOUNT-MASTER
060100         INVALID KEY
060200            ADD 1 TO WS-SCAN-KEY
060300            GO TO 211-SCAN-EMAIL-EXIT.
060400     IF ACM1100-EMAIL = WS-SEARCH-EMAIL
060500         MOVE 'Y' TO WS-FOUND-SW
060600     ELSE
060700         ADD 1 TO WS-SCAN-KEY.
060800 211-SCAN-EMAIL-EXIT.
060900     EXIT.
061000*
061100*    AU-FIND-HWM -- RUN ONCE AT START-UP, RIGHT AFTER THE MASTER
061200*    IS OPENED I-O, TO FIND THE FIRST EMPTY SLOT.  WITHOUT THIS
061300*    EVERY LOOKUP WOULD HAVE TO SCAN THE WHOLE RELATIVE FILE
061400*    EVEN WHEN MOST OF IT HAS NEVER BEEN WRITTEN TO.  TKT-4902.
061500 AU-FIND-HWM.
061600     MOVE 1 TO WS-ACM-HWM.
061700     MOVE 'N' TO WS-HWM-DONE-SW.
061800     PERFORM AU-FIND-HWM-STEP THRU AU-FIND-HWM-STEP-EXIT
061900         UNTIL WS-HWM-DONE.
062000 AU-FIND-HWM-EXIT.
062100     EXIT.
062200*
062300*    AU-FIND-HWM-STEP -- ONE SLOT PER CALL; STOPS THE FIRST TIME
062400*    A READ COMES BACK INVALID KEY (I.E. THE SLOT HAS NEVER BEEN
062500*    WRITTEN).  WS-ACM-HWM IS LEFT ONE PAST THE LAST REAL RECORD.
062600 AU-FIND-HWM-STEP.
062700     MOVE WS-ACM-HWM TO WS-ACM-REL-KEY.
062800     READ ACCOUNT-MASTER
062900         INVALID KEY
063000            MOVE 'Y' TO WS-HWM-DONE-SW
063100            GO TO AU-FIND-HWM-STEP-EXIT.
063200     ADD 1 TO WS-ACM-HWM.
063300 AU-FIND-HWM-STEP-EXIT.
063400     EXIT.
063500*
063600******************************************************************
063700*  ACCOUNT NUMBER GENERATION.  CR-2340.  4-DIGIT YEAR PLUS      *
063800*  6-DIGIT MONOTONIC SEQUENCE -- REPLACES THE OLD RANDOM-DRAWN  *
063900*  NUMBER ROUTINE, WHICH COULD HAND OUT A DUPLICATE.  EACH      *
064000*  CANDIDATE IS RE-CHECKED AGAINST THE MASTER FOR UNIQUENESS.   *
064100******************************************************************
064200 AU-GEN-ACCT-NUMBER.
064300     MOVE WS-CURRENT-YEAR TO WS-NEW-NUMBER-YY.
064400     MOVE 'N' TO WS-UNIQUE-SW.
064500     PERFORM AU-GEN-ACCT-NUMBER-STEP
064600         THRU AU-GEN-ACCT-NUMBER-STEP-EXIT
064700         UNTIL WS-UNIQUE.
064800 AU-GEN-ACCT-NUMBER-EXIT.
064900     EXIT.
065000*
065100*    AU-GEN-ACCT-NUMBER-STEP -- DRAWS THE NEXT SEQUENCE VALUE OFF
065200*    WS-SEED, WRAPS IT BACK TO 100000 PAST 999999 SO THE 6-DIGIT
065300*    HALF NEVER OVERFLOWS, THEN CHECKS THE RESULT IS STILL FREE.
065400*    A WRAP COLLIDING WITH AN OLD NUMBER JUST LOOPS AGAIN.
065500 AU-GEN-ACCT-NUMBER-STEP.
065600     MOVE WS-SEED TO WS-NEW-NUMBER-SEQ.
065700     ADD 1 TO WS-SEED.
065800     IF WS-SEED > 999999
065900         MOVE 100000 TO WS-SEED.
066000     MOVE WS-NEW-NUMBER TO WS-SEARCH-KEY.
066100     PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
066200     IF WS-NOT-FOUND
066300         MOVE 'Y' TO WS-UNIQUE-SW.
066400 AU-GEN-ACCT-NUMBER-STEP-EXIT.
066500     EXIT.
066600*
066700*    AU-DERIVE-YEAR -- Y2K-040.  WINDOWS THE 2-DIGIT SYSTEM-DATE
066800*    YEAR TO A 4-DIGIT CENTURY (50 AND UNDER IS 20xx, OVER 50 IS
066900*    19xx) AND BUILDS THE DASHED YYYY-MM-DD DATE STRING USED ON
067000*    EVERY TRANSACTION-LOG ENTRY.  RUN ONCE AT START-UP.
067100 AU-DERIVE-YEAR.
067200     IF WS-SYS-YY > 50
067300         MOVE 19 TO WS-CENTURY
067400     ELSE
067500         MOVE 20 TO WS-CENTURY.
067600     COMPUTE WS-CURRENT-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
067700     STRING WS-CURRENT-YEAR DELIMITED BY SIZE
067800            '-'             DELIMITED BY SIZE
067900            WS-SYS-MM       DELIMITED BY SIZE
068000            '-'             DELIMITED BY SIZE
068100            WS-SYS-DD       DELIMITED BY SIZE
068200         INTO WS-DATE-YYYY-MM-DD.
068300 AU-DERIVE-YEAR-EXIT.
068400     EXIT.
068500*
068600*    AU-BUILD-NAME -- FIRST || ' ' || LAST || ' ' || OTHER, NO
068700*    TRIMMING.  USED BY EVERY OPERATION THAT HANDS BACK A NAME.
068800 AU-BUILD-NAME.
068900     MOVE SPACES TO RSP1100-ACCT-NAME.
069000     STRING ACM1100-FIRST-NAME DELIMITED BY SIZE
069100            ' '                DELIMITED BY SIZE
069200            ACM1100-LAST-NAME  DELIMITED BY SIZE
069300            ' '                DELIMITED BY SIZE
069400            ACM1100-OTHER-NAME DELIMITED BY SIZE
069500         INTO RSP1100-ACCT-NAME.
069600 AU-BUILD-NAME-EXIT.
069700     EXIT.
069800*
069900*    AU-LOOKUP-MESSAGE -- MATCH RSP1100-CODE AGAINST THE FIXED
070000*    RESPONSE-CODE TABLE AND FILL IN RSP1100-MESSAGE.  A BLANK
070100*    CODE (520-ENQUIRE-NAME'S CASE) SKIPS THE LOOKUP ENTIRELY --
070200*    THAT PARAGRAPH ALREADY SET ITS OWN BARE-TEXT MESSAGE.
070300 AU-LOOKUP-MESSAGE.
070400     IF RSP1100-CODE = SPACES
070500         GO TO AU-LOOKUP-MESSAGE-EXIT.
070600     SET RSP1100-IDX TO 1.
070700     SEARCH RSP1100-CODE-ENTRY
070800         AT END
070900            MOVE SPACES TO RSP1100-MESSAGE
071000         WHEN RSP1100-TAB-CODE (RSP1100-IDX) = RSP1100-CODE
071100            MOVE RSP1100-TAB-MESSAGE (RSP1100-IDX)
071200                TO RSP1100-MESSAGE.
071300 AU-LOOKUP-MESSAGE-EXIT.
071400     EXIT.
071500*
071600*    AU-LOAD-RESPONSE-TABLE -- CR-2719.  LOADS THE FIXED AND
071700*    EXHAUSTIVE RESPONSE-CODE/MESSAGE TABLE FOR ALL 12 CODES,
071800*    ONE MOVE PAIR PER CODE, RUN ONCE AT START-UP.
071900 AU-LOAD-RESPONSE-TABLE.
072000     MOVE '001' TO RSP1100-TAB-CODE (1).
072100     MOVE 'This user already has an account created!'
072200         TO RSP1100-TAB-MESSAGE (1).
072300     MOVE '002' TO RSP1100-TAB-CODE (2).
072400     MOVE 'Account created successfully'
072500         TO RSP1100-TAB-MESSAGE (2).
072600     MOVE '003' TO RSP1100-TAB-CODE (3).
072700     MOVE 'This user does not have an account with us'
072800         TO RSP1100-TAB-MESSAGE (3).
072900     MOVE '004' TO RSP1100-TAB-CODE (4).
073000     MOVE 'User Account Found' TO RSP1100-TAB-MESSAGE (4).
073100     MOVE '005' TO RSP1100-TAB-CODE (5).
073200     MOVE 'Account Credited Successfully'
073300         TO RSP1100-TAB-MESSAGE (5).
073400     MOVE '006' TO RSP1100-TAB-CODE (6).
073500     MOVE 'Insufficient Balance' TO RSP1100-TAB-MESSAGE (6).
073600     MOVE '007' TO RSP1100-TAB-CODE (7).
073700     MOVE 'Account Debited Successfully'
073800         TO RSP1100-TAB-MESSAGE (7).
073900     MOVE '008' TO RSP1100-TAB-CODE (8).
074000     MOVE 'Transfer Successful' TO RSP1100-TAB-MESSAGE (8).
074100     MOVE '009' TO RSP1100-TAB-CODE (9).
074200     MOVE 'An unexpected error occurred while creating account'
074300         TO RSP1100-TAB-MESSAGE (9).
074400     MOVE '010' TO RSP1100-TAB-CODE (10).
074500     MOVE 'Balance Enquiry Successful'
074600         TO RSP1100-TAB-MESSAGE (10).
074700     MOVE '011' TO RSP1100-TAB-CODE (11).
074800     MOVE 'Account not found' TO RSP1100-TAB-MESSAGE (11).
074900     MOVE '012' TO RSP1100-TAB-CODE (12).
075000     MOVE
075100      'An unexpected error occurred while performing balance enquir'
075200         TO RSP1100-TAB-MESSAGE (12).
075300 AU-LOAD-RESPONSE-TABLE-EXIT.
075400     EXIT.
075500*
075600******************************************************************
075700*  END-RTN -- CR-3015.  CLOSE DOWN AND DISPLAY RUN TOTALS.  THE  *
075800*  FIVE COUNTS BELOW ARE THE "RECORDS PROCESSED, ACCEPTED,      *
075900*  REJECTED" SUMMARY CARRIED OVER FROM THE SOURCE SYSTEM, SPLIT  *
076000*  ONE LINE PER CATEGORY FOR THE OPERATOR LOG.                   *
076100******************************************************************
076200 END-RTN.
076300     DISPLAY SPACES UPON CRT.
076400     DISPLAY '* * * * END ACCT2100 RUN TOTALS * * * *' UPON CRT.
076500     DISPLAY 'TRANSACTIONS READ  = ' WS-REC-CTR UPON CRT.
076600     DISPLAY 'ACCOUNTS CREATED   = ' WS-CREATE-CTR UPON CRT.
076700     DISPLAY 'CREDITS POSTED     = ' WS-CREDIT-CTR UPON CRT.
076800     DISPLAY 'DEBITS POSTED      = ' WS-DEBIT-CTR UPON CRT.
076900     DISPLAY 'REQUESTS REJECTED  = ' WS-REJECT-CTR UPON CRT.
077000     CLOSE ACT-TRAN-FILE.
077100     CLOSE ACCOUNT-MASTER.
077200     CLOSE TXN-LOG-FILE.
077300 END-RTN-EXIT.
077400     EXIT.
