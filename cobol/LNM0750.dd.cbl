000100******************************************************************
000200*  LNM0750.DD.CBL                                                *
000300*  LOAN MASTER RECORD -- ONE PER BOOKED LOAN.  CARRIED IN        *
000400*  LOAN-MASTER, A RELATIVE FILE KEYED BY SLOT; LNM0750-ID IS    *
000500*  THE LOGICAL KEY.  ALTERNATE LOOKUP BY LNM0750-USER-ID IS      *
000600*  A SEQUENTIAL SCAN (300-LIST-LOANS-BY-USER IN LOAN2600).      *
000700******************************************************************
000800 01  LNM0750-RECORD.
000900     05  LNM0750-ID                  PIC 9(9).
001000     05  LNM0750-USER-ID             PIC 9(9).
001100     05  LNM0750-AMOUNT              PIC S9(13)V99 COMP-3.
001200     05  LNM0750-INTEREST-RATE       PIC 9(3)V99 COMP-3.
001300     05  LNM0750-TENURE              PIC 9(3).
001400     05  LNM0750-STATUS              PIC X(10).
001500*    88-LEVELS PIN THE FOUR STATUS VALUES update-loan-status
001600*    MAY WRITE; ANYTHING ELSE IS REJECTED -- SEE 400-UPDATE-
001700*    LOAN-STATUS.  THE SOURCE SYSTEM TOOK ANY STRING.
001800         88  LNM0750-APPLIED         VALUE 'APPLIED   '.
001900         88  LNM0750-APPROVED        VALUE 'APPROVED  '.
002000         88  LNM0750-REJECTED        VALUE 'REJECTED  '.
002100         88  LNM0750-REPAID          VALUE 'REPAID    '.
002200     05  LNM0750-TOTAL-AMOUNT        PIC S9(13)V99 COMP-3.
002300     05  FILLER                      PIC X(05).
