      ******************************************************************
      *  TXN0750.DD.CBL                                                *
      *  TRANSACTION LOG RECORD -- APPEND-ONLY POSTING HISTORY.       *
      *  WRITTEN ONCE PER CREDIT OR DEBIT BY ACCT2100 (800-POST-      *
      *  TRANSACTION); NEVER REWRITTEN, NEVER READ BACK IN THIS RUN.  *
      ******************************************************************
       01  TXN0750-RECORD.
           05  TXN0750-ACCOUNT-NUMBER      PIC X(10).
           05  TXN0750-TYPE                PIC X(6).
           05  TXN0750-AMOUNT              PIC S9(13)V99 COMP-3.
           05  TXN0750-STATUS              PIC X(7).
           05  TXN0750-DATE                PIC X(10).
           05  FILLER                      PIC X(06).
