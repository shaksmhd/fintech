      ******************************************************************
      *  ACM1100.DD.CBL                                                *
      *  ACCOUNT MASTER RECORD -- ONE ENTRY PER CUSTOMER ACCOUNT.      *
      *  CARRIED IN ACCOUNT-MASTER, A RELATIVE FILE KEYED BY SLOT;     *
      *  ACM1100-NUMBER IS THE LOGICAL KEY, LOOKED UP BY SCANNING      *
      *  SLOTS SINCE THIS BUILD HAS NO ISAM SUPPORT.  SEE ACCT2100.    *
      *  ORIGINAL LAYOUT -- RJT -- REQ CR-1987                        *
      ******************************************************************
       01  ACM1100-RECORD.
           05  ACM1100-FIRST-NAME          PIC X(20).
           05  ACM1100-LAST-NAME           PIC X(20).
           05  ACM1100-OTHER-NAME          PIC X(20).
           05  ACM1100-GENDER              PIC X(1).
           05  ACM1100-DATE-OF-BIRTH       PIC X(10).
           05  ACM1100-STATE-ORIGIN        PIC X(20).
           05  ACM1100-NUMBER              PIC X(10).
      *    ACM1100-NUMBER-R SPLITS THE KEY INTO THE 4-DIGIT YEAR
      *    AND 6-DIGIT SEQUENCE HALVES AccountUtils BUILDS IT FROM.
           05  ACM1100-NUMBER-R REDEFINES ACM1100-NUMBER.
               10  ACM1100-NUMBER-YY       PIC X(4).
               10  ACM1100-NUMBER-SEQ      PIC X(6).
           05  ACM1100-ROLE                PIC X(10).
           05  ACM1100-ADDRESS             PIC X(40).
           05  ACM1100-EMAIL               PIC X(40).
           05  ACM1100-PASSWORD            PIC X(64).
           05  ACM1100-PHONE               PIC X(15).
           05  ACM1100-ALT-PHONE           PIC X(15).
           05  ACM1100-BALANCE             PIC S9(13)V99 COMP-3.
           05  ACM1100-STATUS              PIC X(10).
           05  FILLER                      PIC X(02).
