000100******************************************************************
000200*  LNQ0750.DD.CBL                                                *
000300*  LOAN REQUEST RECORD -- ONE PER LOAN APPLICATION, READ BY     *
000400*  LOAN2600 IN ARRIVAL ORDER FROM THE LOAN-REQUEST INPUT FILE.  *
000500*  NO KEY -- THIS IS A STRAIGHT SEQUENTIAL INPUT DECK.          *
000600******************************************************************
000700 01  LNQ0750-RECORD.
000800     05  LNQ0750-USER-ID             PIC 9(9).
000900     05  LNQ0750-AMOUNT              PIC S9(13)V99 COMP-3.
001000     05  LNQ0750-TENURE              PIC 9(3).
001100     05  FILLER                      PIC X(05).
