      ******************************************************************
      *  LNQ0750.DD.CBL                                                *
      *  LOAN REQUEST RECORD -- ONE PER LOAN APPLICATION, READ BY     *
      *  LOAN2600 IN ARRIVAL ORDER FROM THE LOAN-REQUEST INPUT FILE.  *
      *  NO KEY -- THIS IS A STRAIGHT SEQUENTIAL INPUT DECK.          *
      ******************************************************************
       01  LNQ0750-RECORD.
           05  LNQ0750-USER-ID             PIC 9(9).
           05  LNQ0750-AMOUNT              PIC S9(13)V99 COMP-3.
           05  LNQ0750-TENURE              PIC 9(3).
           05  FILLER                      PIC X(05).
