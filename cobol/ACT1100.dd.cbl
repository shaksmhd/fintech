000100******************************************************************
000200*  ACT1100.DD.CBL                                                *
000300*  ACCOUNT TRANSACTION RECORD -- ONE PER REQUEST ON THE        *
000400*  ACCT-TRAN-FILE INPUT DECK READ BY ACCT2100.  ACT1100-OP      *
000500*  PICKS THE OPERATION; ACT1100-ACCT-DATA IS ONLY MEANINGFUL    *
000600*  ON CREATE/UPDATE, ACT1100-AMOUNT ONLY ON CREDIT/DEBIT.       *
000700*
000800*  ACT1100-OP VALUES -- C CREATE, U UPDATE, D DELETE,
000900*       E ENQUIRE DETAILS, B BALANCE ENQUIRY, N NAME ENQUIRY,
001000*       R CREDIT, X DEBIT.
001100******************************************************************
001200 01  ACT1100-RECORD.
001300     05  ACT1100-OP                  PIC X(1).
001400         88  ACT1100-OP-CREATE        VALUE 'C'.
001500         88  ACT1100-OP-UPDATE        VALUE 'U'.
001600         88  ACT1100-OP-DELETE        VALUE 'D'.
001700         88  ACT1100-OP-ENQ-DETAILS   VALUE 'E'.
001800         88  ACT1100-OP-ENQ-BALANCE   VALUE 'B'.
001900         88  ACT1100-OP-ENQ-NAME      VALUE 'N'.
002000         88  ACT1100-OP-CREDIT        VALUE 'R'.
002100         88  ACT1100-OP-DEBIT         VALUE 'X'.
002200     05  ACT1100-NUMBER               PIC X(10).
002300     05  ACT1100-AMOUNT               PIC S9(13)V99 COMP-3.
002400     05  ACT1100-ACCT-DATA.
002500         10  ACT1100-FIRST-NAME       PIC X(20).
002600         10  ACT1100-LAST-NAME        PIC X(20).
002700         10  ACT1100-OTHER-NAME       PIC X(20).
002800         10  ACT1100-GENDER           PIC X(1).
002900         10  ACT1100-DATE-OF-BIRTH    PIC X(10).
003000         10  ACT1100-STATE-ORIGIN     PIC X(20).
003100         10  ACT1100-ROLE             PIC X(10).
003200         10  ACT1100-ADDRESS          PIC X(40).
003300         10  ACT1100-EMAIL            PIC X(40).
003400         10  ACT1100-PASSWORD         PIC X(64).
003500         10  ACT1100-PHONE            PIC X(15).
003600         10  ACT1100-ALT-PHONE        PIC X(15).
003700     05  FILLER                       PIC X(04).
