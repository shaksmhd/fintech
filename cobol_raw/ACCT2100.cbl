      ******************************************************************
      *  A C C T 2 1 0 0                                               *
      *  ACCOUNT MASTER MAINTENANCE -- CREATE / UPDATE / DELETE /     *
      *  BALANCE AND NAME ENQUIRY / CREDIT / DEBIT POSTING.           *
      *                                                                 *
      *  ONE PASS OF THE ACCOUNT-TRANSACTION DECK AGAINST THE ACCOUNT  *
      *  MASTER.  EACH INPUT RECORD CARRIES ONE OF EIGHT OP CODES AND   *
      *  GETS EXACTLY ONE LINE BACK IN THE RESPONSE WORK AREA, WHICH    *
      *  001-MAIN FILLS IN AND THE CALLING PROCEDURE (JCL STEP) READS   *
      *  BACK HOWEVER IT LIKES -- THIS PROGRAM DOES NOT CARE WHO READS  *
      *  RSP1100-AREA, IT ONLY FILLS IT IN ONE TRAN AT A TIME.          *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ACCT2100.
       AUTHOR.        R J TORRES.
       INSTALLATION.  CNP DATA CENTER.
       DATE-WRITTEN.  03/14/1989.
       DATE-COMPILED.
       SECURITY.      CNP INTERNAL USE ONLY.
      *
      *----------------------------------------------------------------
      *                      CHANGE LOG
      *----------------------------------------------------------------
      * 03/14/89  RJT  CR-1889  ORIGINAL WRITE-UP.  ONE TRAN PER
      *                         ACCOUNT, ONE PASS OF THE MASTER.
      * 07/02/89  RJT  CR-1904  ADDED DEBIT-INSUFFICIENT-FUNDS REJECT.
      * 11/19/90  KLD  CR-2215  NAME ENQUIRY SPLIT OUT FROM DETAIL
      *                         ENQUIRY, RETURNS BARE TEXT NOT CODE.
      * 04/02/91  KLD  CR-2340  ACCOUNT NUMBER NOW YEAR + 6-DIGIT
      *                         SEQUENCE, SEQUENCE SEEDED ON RESTART.
      * 09/30/92  MWS  CR-2601  TRANSACTION LOG SPLIT OFF MASTER FILE.
      * 02/11/94  MWS  CR-2719  RESPONSE-CODE TABLE MOVED OUT TO ITS
      *                         OWN COPYBOOK, OFF THE WORKING-
      *                         STORAGE OF THIS PROGRAM, SO A LATER
      *                         PROGRAM COULD REUSE THE LAYOUT
      *                         WITHOUT COPYING THE WHOLE SOURCE.
      * 08/08/95  RJT  CR-2877  ROLE DEFAULTS TO USER WHEN OMITTED.
      * 01/06/97  DCP  CR-3015  ADDED RUN-TOTALS DISPLAY AT END-RTN.
      * 10/21/98  DCP  Y2K-040  4-DIGIT CENTURY WINDOWING ON SYSTEM
      *                         DATE AND ON THE GENERATED ACCOUNT
      *                         NUMBER YEAR HALF.  TESTED THRU 2000.
      * 03/02/99  DCP  Y2K-040  SIGNED OFF, PRODUCTION CUTOVER.
      * 06/14/01  JBH  TKT-4471 BALANCE ENQUIRY (CODE 010) SPLIT OUT AS
      *                         ITS OWN OP SO A TELLER SCREEN DOESN'T
      *                         HAVE TO PARSE A FULL DETAIL RESPONSE
      *                         JUST TO SHOW THE BALANCE.
      * 02/27/03  JBH  TKT-4902 ACCOUNT LOOKUP SCAN STOPS AT THE
      *                         HIGH-WATER MARK INSTEAD OF RUNNING
      *                         THE FULL RELATIVE FILE EVERY TIME.
      * 05/19/05  WTN  TKT-5188 DELETE-ACCOUNT NO LONGER ABENDS WHEN
      *                         THE ACCOUNT NUMBER ISN'T ON FILE --
      *                         LOGGED AND SWALLOWED PER CR-5190.
      * 11/09/06  WTN  TKT-5349 PASSWORD FIELD WIDENED TO X(64) FOR
      *                         THE NEW ENCODING SCHEME.
      * 03/02/09  WTN  TKT-5601 DROPPED THE PER-TRANSACTION AUDIT FILE
      *                         ADDED BY TKT-4471 BACK IN 2001 -- NEVER
      *                         READ BY ANYONE, AND THE RUN-TOTALS
      *                         DISPLAY AT END-RTN SAYS EVERYTHING THE
      *                         AUDITORS ACTUALLY ASKED FOR.  ONE FEWER
      *                         FILE TO OPEN PER RUN.
      * 06/30/09  WTN  TKT-5601 FILE-STATUS BYTES NOW ECHOED ON EVERY
      *                         WRITE/REWRITE/DELETE FAILURE MESSAGE --
      *                         "INVALID KEY" ALONE WASN'T ENOUGH FOR
      *                         OPERATIONS TO TELL A FULL FILE (STATUS
      *                         24) FROM A DUPLICATE SLOT (STATUS 22).
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *    CRT IS THE OPERATOR CONSOLE ON THIS BUILD -- USED FOR ALL
      *    "BEGIN/END RUN" BANNERS AND HARD-STOP MESSAGES BELOW.
       SPECIAL-NAMES.
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    ACT-TRAN-FILE IS THE INPUT DECK -- ONE RECORD PER OPERATION,
      *    NAME SUPPLIED ON THE COMMAND LINE AT RUN TIME.
      * /users/public/acctNNN.tran
           SELECT ACT-TRAN-FILE ASSIGN TO DYNAMIC ACT-TRAN-PATH
                  ORGANIZATION RECORD SEQUENTIAL.
      *    ACCOUNT-MASTER IS A RELATIVE FILE, NOT INDEXED -- THIS BUILD
      *    HAS NO ISAM SUPPORT, SO EVERY LOOKUP IS A SLOT-BY-SLOT SCAN
      *    (SEE 110/210 BELOW).  KEPT I-O SO CREATE/UPDATE/DELETE CAN
      *    ALL RUN IN ONE PASS WITHOUT A SEPARATE EXTRACT-AND-REPLACE.
      * /users/public/ACCTMSTR.DAT
           SELECT ACCOUNT-MASTER ASSIGN TO DYNAMIC ACM-PATH
                  ORGANIZATION IS RELATIVE
                  ACCESS IS DYNAMIC
                  RELATIVE KEY IS WS-ACM-REL-KEY
                  FILE STATUS IS WS-ACM-STATUS.
      *    TXN-LOG-FILE IS APPEND-ONLY -- CREDIT AND DEBIT EACH WRITE
      *    ONE ENTRY, NOTHING IS EVER REREAD BY THIS PROGRAM.  CR-2601.
      * /users/public/TXNLOG.DAT
           SELECT TXN-LOG-FILE ASSIGN TO DYNAMIC TXN-PATH
                  ORGANIZATION RECORD SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  ACT-TRAN-FILE
           RECORD CONTAINS 298 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS ACT1100-RECORD.
           COPY ACT1100.
      *
       FD  ACCOUNT-MASTER
           RECORD CONTAINS 305 CHARACTERS
           DATA RECORD IS ACM1100-RECORD.
           COPY ACM1100.
      *
       FD  TXN-LOG-FILE
           RECORD CONTAINS 47 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS TXN0750-RECORD.
           COPY TXN0750.
      *
       WORKING-STORAGE SECTION.
      *
      *    RSP1100-AREA/RSP1100-CODE-TABLE -- THE RESPONSE WORK AREA AND
      *    THE FIXED RESPONSE-CODE/MESSAGE TABLE, SHARED WITH LOAN2600
      *    SO BOTH PROGRAMS HAND BACK ANSWERS THE SAME SHAPE.
           COPY RSP1100.
      *
      *    DYNAMIC-PATH GROUPS -- THE DIRECTORY HALF IS A FIXED LITERAL,
      *    THE FILE-NAME HALF IS FILLED IN AT RUN TIME (ACT-TRAN-NAME
      *    FROM THE COMMAND LINE) OR HELD CONSTANT (THE MASTER AND LOG).
       01  VARIABLES.
           05  ACT-TRAN-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  ACT-TRAN-NAME       PIC X(30).
           05  ACM-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  ACM-NAME            PIC X(30)
                   VALUE 'ACCTMSTR.DAT'.
           05  TXN-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  TXN-NAME            PIC X(30)
                   VALUE 'TXNLOG.DAT'.
           05  WS-COMMAND-LINE         PIC X(100).
      *
      *    STANDALONE COUNTERS AND SWITCHES -- KEPT AT THE 77 LEVEL
      *    RATHER THAN ROLLED INTO A GROUP, SINCE NONE OF THEM IS EVER
      *    MOVED OR COMPARED AS PART OF A LARGER RECORD.
       77  WS-REC-CTR                  PIC S9(7) COMP VALUE 0.
       77  WS-SEED                     PIC 9(6)       VALUE 100000.
       77  WS-EOF-TRAN                 PIC X          VALUE 'N'.
           88  EOF-TRAN                               VALUE 'Y'.
      *
       01  WS-SWITCHES.
           05  WS-FOUND-SW             PIC X     VALUE 'N'.
               88  WS-FOUND                      VALUE 'Y'.
               88  WS-NOT-FOUND                  VALUE 'N'.
           05  WS-UNIQUE-SW            PIC X     VALUE 'N'.
               88  WS-UNIQUE                     VALUE 'Y'.
           05  WS-HWM-DONE-SW          PIC X     VALUE 'N'.
               88  WS-HWM-DONE                   VALUE 'Y'.
      *
      *    RUN-TOTAL ACCUMULATORS AND THE RELATIVE-FILE POSITIONING
      *    FIELDS FOR ACCOUNT-MASTER.  ALL COMP SINCE THEY ARE PURE
      *    COUNTING/SUBSCRIPT FIELDS, NEVER EDITED OR DISPLAYED RAW.
       01  WS-COUNTERS.
           05  WS-CREATE-CTR           PIC S9(7) COMP VALUE 0.
           05  WS-CREDIT-CTR           PIC S9(7) COMP VALUE 0.
           05  WS-DEBIT-CTR            PIC S9(7) COMP VALUE 0.
           05  WS-REJECT-CTR           PIC S9(7) COMP VALUE 0.
           05  WS-ACM-REL-KEY          PIC S9(7) COMP VALUE 0.
           05  WS-ACM-HWM              PIC S9(7) COMP VALUE 0.
           05  WS-SCAN-KEY             PIC S9(7) COMP VALUE 0.
           05  WS-CENTURY              PIC 9(2)  COMP VALUE 0.
      *
      *    WS-ACM-STATUS-R SPLITS THE 2-BYTE FILE STATUS SO THE
      *    WRITE/REWRITE/DELETE FAILURE MESSAGES BELOW CAN ECHO BOTH
      *    DIGITS -- "INVALID KEY" ALONE DIDN'T TELL OPERATIONS A FULL
      *    FILE (24) FROM A DUPLICATE SLOT (22).  TKT-5601.
       01  WS-ACM-STATUS               PIC X(2)  VALUE '00'.
       01  WS-ACM-STATUS-R REDEFINES WS-ACM-STATUS.
           05  WS-ACM-STATUS-1         PIC X.
           05  WS-ACM-STATUS-2         PIC X.
      *
      *    SEARCH ARGUMENTS HANDED TO THE LOOKUP PARAGRAPHS BELOW, AND
      *    THE TRANSACTION-LOG TYPE TAG SET JUST BEFORE 800-POST-
      *    TRANSACTION IS CALLED.
       01  WS-SEARCH-KEY                PIC X(10).
       01  WS-SEARCH-EMAIL              PIC X(40).
       01  WS-TXN-TYPE-HOLD             PIC X(6).
      *
      *    WS-NEW-NUMBER-R IS THE ACCOUNT-NUMBER WORK COPY THE NUMBER
      *    GENERATOR BUILDS BEFORE IT GETS MOVED TO THE NEW MASTER REC.
       01  WS-NEW-NUMBER                PIC X(10).
       01  WS-NEW-NUMBER-R REDEFINES WS-NEW-NUMBER.
           05  WS-NEW-NUMBER-YY         PIC 9(4).
           05  WS-NEW-NUMBER-SEQ        PIC 9(6).
      *
      *    WS-SYSTEM-DATE-R BREAKS THE ACCEPT-FROM-DATE RESULT INTO
      *    YY/MM/DD SO AU-DERIVE-YEAR CAN WINDOW THE CENTURY.
       01  WS-SYSTEM-DATE                PIC 9(6).
       01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
           05  WS-SYS-YY                 PIC 9(2).
           05  WS-SYS-MM                 PIC 9(2).
           05  WS-SYS-DD                 PIC 9(2).
      *
      *    WS-CURRENT-YEAR AND WS-DATE-YYYY-MM-DD ARE FILLED IN ONCE AT
      *    START-UP BY AU-DERIVE-YEAR AND HELD FOR THE WHOLE RUN.
       01  WS-CURRENT-YEAR                PIC 9(4) VALUE 0.
       01  WS-DATE-YYYY-MM-DD              PIC X(10).
      *
       PROCEDURE DIVISION.
      *
      ******************************************************************
      *  A010-MAIN-LINE -- PRIME THE RUN, THEN DRIVE ONE TRAN AT A     *
      *  TIME THROUGH 001-MAIN UNTIL THE TRANSACTION DECK IS EMPTY.   *
      *  TRAN FILE NAME COMES OFF THE COMMAND LINE -- NO HARD-CODED   *
      *  FILE NAME IS EVER COMPILED INTO THIS PROGRAM.                *
      ******************************************************************
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
           UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
               INTO ACT-TRAN-NAME.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * * B E G I N   A C C T 2 1 0 0 . C B L'
               UPON CRT AT 1401.
           IF ACT-TRAN-NAME = SPACES
               DISPLAY '!!!! ENTER TRAN FILE NAME ON COMMAND LINE'
                   UPON CRT AT 2301
               STOP RUN.
           ACCEPT WS-SYSTEM-DATE FROM DATE.
           PERFORM AU-DERIVE-YEAR THRU AU-DERIVE-YEAR-EXIT.
           PERFORM AU-LOAD-RESPONSE-TABLE
               THRU AU-LOAD-RESPONSE-TABLE-EXIT.
           DISPLAY 'RESPONSE-CODE TABLE LOADED, ENTRIES='
               RSP1100-TAB-SIZE UPON CRT.
           OPEN INPUT ACT-TRAN-FILE.
           OPEN I-O ACCOUNT-MASTER.
           OPEN OUTPUT TXN-LOG-FILE.
           PERFORM AU-FIND-HWM THRU AU-FIND-HWM-EXIT.
           PERFORM READ-ACT-TRAN THRU READ-ACT-TRAN-EXIT.
           PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-TRAN.
           PERFORM END-RTN THRU END-RTN-EXIT.
           STOP RUN.
      *
      *    PRIMED-READ PARAGRAPH -- CALLED ONCE BEFORE THE MAIN LOOP
      *    AND ONCE AT THE BOTTOM OF EVERY PASS THROUGH 001-MAIN.
       READ-ACT-TRAN.
           READ ACT-TRAN-FILE
               AT END
                  MOVE 'Y' TO WS-EOF-TRAN
                  GO TO READ-ACT-TRAN-EXIT.
       READ-ACT-TRAN-EXIT.
           EXIT.
      *
      ******************************************************************
      *        START MAIN SECTION -- ONE TRAN, ONE OPERATION           *
      *  DISPATCHES ON THE ACT1100-OP-xxx 88-LEVELS SET BY WHOEVER      *
      *  BUILT THE TRAN FILE.  EVERY LEG FILLS IN RSP1100-AREA AND      *
      *  EVERY LEG COUNTS TOWARD WS-REC-CTR -- AN UNRECOGNIZED OP CODE  *
      *  IS LOGGED TO THE CONSOLE BUT DOES NOT STOP THE RUN.            *
      ******************************************************************
      *
       001-MAIN.
           MOVE SPACES TO RSP1100-AREA.
           IF ACT1100-OP-CREATE
              PERFORM 200-CREATE-ACCOUNT THRU 200-CREATE-ACCOUNT-EXIT
           ELSE
           IF ACT1100-OP-UPDATE
              PERFORM 300-UPDATE-ACCOUNT THRU 300-UPDATE-ACCOUNT-EXIT
           ELSE
           IF ACT1100-OP-DELETE
              PERFORM 400-DELETE-ACCOUNT THRU 400-DELETE-ACCOUNT-EXIT
           ELSE
           IF ACT1100-OP-ENQ-DETAILS
              PERFORM 500-ENQUIRE-DETAILS
                  THRU 500-ENQUIRE-DETAILS-EXIT
           ELSE
           IF ACT1100-OP-ENQ-BALANCE
              PERFORM 510-ENQUIRE-BALANCE
                  THRU 510-ENQUIRE-BALANCE-EXIT
           ELSE
           IF ACT1100-OP-ENQ-NAME
              PERFORM 520-ENQUIRE-NAME THRU 520-ENQUIRE-NAME-EXIT
           ELSE
           IF ACT1100-OP-CREDIT
              PERFORM 600-CREDIT-ACCOUNT THRU 600-CREDIT-ACCOUNT-EXIT
           ELSE
           IF ACT1100-OP-DEBIT
              PERFORM 700-DEBIT-ACCOUNT THRU 700-DEBIT-ACCOUNT-EXIT
           ELSE
              DISPLAY '!!!! UNKNOWN OP CODE ON ACT-TRAN' UPON CRT.
           ADD 1 TO WS-REC-CTR.
           PERFORM READ-ACT-TRAN THRU READ-ACT-TRAN-EXIT.
       001-MAIN-EXIT.
           EXIT.
      *
      ******************************************************************
      *  200-CREATE-ACCOUNT -- CR-1889.  REJECT 001 ON EMAIL ALREADY  *
      *  ON FILE, ELSE GENERATE A NUMBER, DEFAULT ROLE, ZERO BALANCE, *
      *  WRITE, RETURN 002.  EMAIL UNIQUENESS IS CHECKED BEFORE ANY    *
      *  MASTER FIELDS ARE TOUCHED SO A REJECTED CREATE NEVER BURNS    *
      *  AN ACCOUNT NUMBER OR AN ACCOUNT-MASTER SLOT.                  *
      ******************************************************************
       200-CREATE-ACCOUNT.
           MOVE ACT1100-EMAIL TO WS-SEARCH-EMAIL.
           PERFORM 210-FIND-BY-EMAIL THRU 210-FIND-BY-EMAIL-EXIT.
           IF WS-FOUND
              MOVE '001' TO RSP1100-CODE
              ADD 1 TO WS-REJECT-CTR
           ELSE
              PERFORM AU-GEN-ACCT-NUMBER THRU AU-GEN-ACCT-NUMBER-EXIT
              ADD 1 TO WS-ACM-HWM
              MOVE WS-ACM-HWM TO WS-ACM-REL-KEY
              MOVE ACT1100-FIRST-NAME  TO ACM1100-FIRST-NAME
              MOVE ACT1100-LAST-NAME   TO ACM1100-LAST-NAME
              MOVE ACT1100-OTHER-NAME  TO ACM1100-OTHER-NAME
              MOVE ACT1100-GENDER      TO ACM1100-GENDER
              MOVE ACT1100-DATE-OF-BIRTH
                                       TO ACM1100-DATE-OF-BIRTH
              MOVE ACT1100-STATE-ORIGIN
                                       TO ACM1100-STATE-ORIGIN
              MOVE WS-NEW-NUMBER       TO ACM1100-NUMBER
              MOVE ACT1100-ADDRESS     TO ACM1100-ADDRESS
              MOVE ACT1100-EMAIL       TO ACM1100-EMAIL
              MOVE ACT1100-PASSWORD    TO ACM1100-PASSWORD
              MOVE ACT1100-PHONE       TO ACM1100-PHONE
              MOVE ACT1100-ALT-PHONE   TO ACM1100-ALT-PHONE
              PERFORM 205-DEFAULT-ROLE THRU 205-DEFAULT-ROLE-EXIT
              MOVE ZERO                TO ACM1100-BALANCE
              MOVE 'ACTIVE    '        TO ACM1100-STATUS
              WRITE ACCOUNT-MASTER
                 INVALID KEY
                    DISPLAY '!!!! WRITE FAILED ON CREATE, STATUS='
                       WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
              MOVE '002'               TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE WS-NEW-NUMBER       TO RSP1100-ACCT-NUMBER
              MOVE ZERO                TO RSP1100-ACCT-BALANCE
              ADD 1 TO WS-CREATE-CTR.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       200-CREATE-ACCOUNT-EXIT.
           EXIT.
      *
      *    205-DEFAULT-ROLE -- CR-2877.  A BLANK ROLE ON THE INCOMING
      *    TRAN DEFAULTS TO USER.  BROKEN OUT AS ITS OWN PARAGRAPH SO
      *    IT CAN BE PERFORMED IN THE MIDDLE OF 200'S ELSE LEG WITHOUT
      *    CLOSING OFF THE SENTENCE BEFORE THE REMAINING MOVES RUN.
       205-DEFAULT-ROLE.
           MOVE ACT1100-ROLE TO ACM1100-ROLE.
           IF ACM1100-ROLE = SPACES
               MOVE 'USER      ' TO ACM1100-ROLE.
       205-DEFAULT-ROLE-EXIT.
           EXIT.
      *
      ******************************************************************
      *  300-UPDATE-ACCOUNT -- LOOK UP BY NUMBER, OVERWRITE THE        *
      *  UPDATABLE FIELDS, REWRITE.  003 IF NOT ON FILE.               *
      ******************************************************************
       300-UPDATE-ACCOUNT.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
              MOVE '003' TO RSP1100-CODE
              ADD 1 TO WS-REJECT-CTR
           ELSE
              PERFORM 310-APPLY-UPDATE THRU 310-APPLY-UPDATE-EXIT
              REWRITE ACCOUNT-MASTER
                 INVALID KEY
                    DISPLAY '!!!! REWRITE FAILED ON UPDATE, STATUS='
                       WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
              MOVE '002' TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
              MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       300-UPDATE-ACCOUNT-EXIT.
           EXIT.
      *
      *    310-APPLY-UPDATE -- OVERLAYS EVERY UPDATABLE FIELD OFF THE
      *    INCOMING TRAN.  ACCOUNT NUMBER, BALANCE AND STATUS ARE NOT
      *    TOUCHED HERE -- THOSE ONLY MOVE THROUGH CREATE/CREDIT/DEBIT.
       310-APPLY-UPDATE.
           MOVE ACT1100-FIRST-NAME   TO ACM1100-FIRST-NAME.
           MOVE ACT1100-LAST-NAME    TO ACM1100-LAST-NAME.
           MOVE ACT1100-OTHER-NAME   TO ACM1100-OTHER-NAME.
           MOVE ACT1100-GENDER       TO ACM1100-GENDER.
           MOVE ACT1100-STATE-ORIGIN TO ACM1100-STATE-ORIGIN.
           MOVE ACT1100-ADDRESS      TO ACM1100-ADDRESS.
           MOVE ACT1100-EMAIL        TO ACM1100-EMAIL.
           MOVE ACT1100-PASSWORD     TO ACM1100-PASSWORD.
           MOVE ACT1100-PHONE        TO ACM1100-PHONE.
           MOVE ACT1100-ALT-PHONE    TO ACM1100-ALT-PHONE.
       310-APPLY-UPDATE-EXIT.
           EXIT.
      *
      ******************************************************************
      *  400-DELETE-ACCOUNT -- TKT-5188.  NOT-ON-FILE IS LOGGED AND   *
      *  SWALLOWED, NOT AN ABEND -- PER CR-5190.  (AN EARLIER RELEASE  *
      *  OF THIS PARAGRAPH DID ABEND ON A MISSING ACCOUNT NUMBER;      *
      *  OPERATIONS COMPLAINED A BAD DECK COULD TAKE DOWN A WHOLE RUN  *
      *  OVER ONE STALE DELETE REQUEST, SO CR-5190 CHANGED IT.)        *
      ******************************************************************
       400-DELETE-ACCOUNT.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-FOUND
              DELETE ACCOUNT-MASTER
                 INVALID KEY
                    DISPLAY '!!!! DELETE FAILED ON ACCOUNT, STATUS='
                       WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
           ELSE
              DISPLAY 'DELETE-ACCOUNT NOT ON FILE, REQUEST LOGGED'
                 UPON CRT
              DISPLAY '   AND SWALLOWED -- ' WS-SEARCH-KEY UPON CRT.
       400-DELETE-ACCOUNT-EXIT.
           EXIT.
      *
      ******************************************************************
      *  500/510/520 -- DETAIL / BALANCE / NAME ENQUIRY.  ALL THREE    *
      *  SHARE THE SAME 110-FIND-BY-NUMBER LOOKUP; THEY DIFFER ONLY IN *
      *  WHICH RESPONSE CODE THEY RETURN AND HOW MUCH OF THE ACCOUNT   *
      *  THEY HAND BACK.  TKT-4471 SPLIT 510 OUT OF 500 IN 2001.       *
      ******************************************************************
       500-ENQUIRE-DETAILS.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
              MOVE '003' TO RSP1100-CODE
           ELSE
              MOVE '004' TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
              MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       500-ENQUIRE-DETAILS-EXIT.
           EXIT.
      *
      *    510-ENQUIRE-BALANCE -- SAME LOOKUP AS 500, CODE 010 INSTEAD
      *    OF 004 SO THE CALLER CAN TELL THE TWO OPERATIONS APART.
       510-ENQUIRE-BALANCE.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
              MOVE '003' TO RSP1100-CODE
           ELSE
              MOVE '010' TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
              MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       510-ENQUIRE-BALANCE-EXIT.
           EXIT.
      *
      *    CR-2215 -- NAME ENQUIRY RETURNS BARE TEXT, NOT A CODED
      *    RESPONSE.  THE OLD "UNEXPECTED ERROR PERFORMING NAME
      *    ENQUIRY" MESSAGE COVERED AN ABEND CONDITION THAT CANNOT
      *    ARISE ON A PLAIN FOUND/NOT-FOUND LOOKUP, SO IT WAS DROPPED
      *    RATHER THAN CARRIED FORWARD UNUSED.  RSP1100-CODE IS LEFT
      *    BLANK ON PURPOSE -- THIS IS THE ONE OPERATION THAT DOES NOT
      *    GO THROUGH AU-LOOKUP-MESSAGE'S CODED TABLE.
       520-ENQUIRE-NAME.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           MOVE SPACES TO RSP1100-CODE.
           IF WS-NOT-FOUND
              MOVE 'This user does not have an account with us'
                 TO RSP1100-MESSAGE
           ELSE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE RSP1100-ACCT-NAME TO RSP1100-MESSAGE.
       520-ENQUIRE-NAME-EXIT.
           EXIT.
      *
      ******************************************************************
      *  600-CREDIT-ACCOUNT -- UNCONDITIONAL POST, CODE 005.  A       *
      *  CREDIT NEVER FAILS ON BALANCE GROUNDS -- ONLY A MISSING       *
      *  ACCOUNT NUMBER (003) CAN REJECT IT.                           *
      ******************************************************************
       600-CREDIT-ACCOUNT.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
              MOVE '003' TO RSP1100-CODE
              ADD 1 TO WS-REJECT-CTR
           ELSE
              ADD ACT1100-AMOUNT TO ACM1100-BALANCE
              REWRITE ACCOUNT-MASTER
                 INVALID KEY
                    DISPLAY '!!!! REWRITE FAILED ON CREDIT, STATUS='
                       WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
              MOVE 'CREDIT' TO WS-TXN-TYPE-HOLD
              PERFORM 800-POST-TRANSACTION
                 THRU 800-POST-TRANSACTION-EXIT
              MOVE '005' TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
              MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE
              ADD 1 TO WS-CREDIT-CTR.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       600-CREDIT-ACCOUNT-EXIT.
           EXIT.
      *
      ******************************************************************
      *  700-DEBIT-ACCOUNT -- REJECT 006 WHEN BALANCE < AMOUNT         *
      *  (STRICT LESS-THAN -- A DEBIT EQUAL TO BALANCE IS ALLOWED      *
      *  AND ZEROES THE ACCOUNT).  ELSE POST AND RETURN 007.  CR-1904  *
      *  ADDED THE INSUFFICIENT-FUNDS REJECT; BEFORE THAT THIS         *
      *  PARAGRAPH LET ACM1100-BALANCE GO NEGATIVE.                    *
      ******************************************************************
       700-DEBIT-ACCOUNT.
           MOVE ACT1100-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
              MOVE '003' TO RSP1100-CODE
              ADD 1 TO WS-REJECT-CTR
           ELSE
           IF ACM1100-BALANCE < ACT1100-AMOUNT
              MOVE '006' TO RSP1100-CODE
              ADD 1 TO WS-REJECT-CTR
           ELSE
              SUBTRACT ACT1100-AMOUNT FROM ACM1100-BALANCE
              REWRITE ACCOUNT-MASTER
                 INVALID KEY
                    DISPLAY '!!!! REWRITE FAILED ON DEBIT, STATUS='
                       WS-ACM-STATUS-1 WS-ACM-STATUS-2 UPON CRT
              MOVE 'DEBIT ' TO WS-TXN-TYPE-HOLD
              PERFORM 800-POST-TRANSACTION
                 THRU 800-POST-TRANSACTION-EXIT
              MOVE '007' TO RSP1100-CODE
              PERFORM AU-BUILD-NAME THRU AU-BUILD-NAME-EXIT
              MOVE ACM1100-NUMBER TO RSP1100-ACCT-NUMBER
              MOVE ACM1100-BALANCE TO RSP1100-ACCT-BALANCE
              ADD 1 TO WS-DEBIT-CTR.
           PERFORM AU-LOOKUP-MESSAGE THRU AU-LOOKUP-MESSAGE-EXIT.
       700-DEBIT-ACCOUNT-EXIT.
           EXIT.
      *
      ******************************************************************
      *  800-POST-TRANSACTION -- APPENDS ONE ENTRY TO THE TRANSACTION *
      *  LOG.  ALWAYS SUCCESS, PURE APPEND.  CR-2601.  CALLED FROM     *
      *  BOTH 600 AND 700 WITH WS-TXN-TYPE-HOLD ALREADY SET SO THIS    *
      *  PARAGRAPH DOES NOT NEED TO KNOW WHICH CALLED IT.              *
      ******************************************************************
       800-POST-TRANSACTION.
           MOVE ACM1100-NUMBER       TO TXN0750-ACCOUNT-NUMBER.
           MOVE WS-TXN-TYPE-HOLD     TO TXN0750-TYPE.
           MOVE ACT1100-AMOUNT       TO TXN0750-AMOUNT.
           MOVE 'SUCCESS'            TO TXN0750-STATUS.
           MOVE WS-DATE-YYYY-MM-DD   TO TXN0750-DATE.
           WRITE TXN0750-RECORD.
       800-POST-TRANSACTION-EXIT.
           EXIT.
      *
      ******************************************************************
      *  110/210 -- ACCOUNT-MASTER LOOKUPS.  RELATIVE FILE, SCANNED   *
      *  SLOT BY SLOT SINCE THIS BUILD HAS NO ISAM SUPPORT.  TKT-4902 *
      *  STOPS THE SCAN AT WS-ACM-HWM INSTEAD OF READING PAST THE     *
      *  LAST RECORD EVER WRITTEN.  110 SCANS ON ACCOUNT NUMBER, 210  *
      *  SCANS ON E-MAIL -- SAME SHAPE, DIFFERENT COMPARE FIELD.      *
      ******************************************************************
       110-FIND-BY-NUMBER.
           MOVE 'N' TO WS-FOUND-SW.
           MOVE 1 TO WS-SCAN-KEY.
           PERFORM 111-SCAN-NUMBER THRU 111-SCAN-NUMBER-EXIT
               UNTIL WS-FOUND OR WS-SCAN-KEY > WS-ACM-HWM.
       110-FIND-BY-NUMBER-EXIT.
           EXIT.
      *
      *    111-SCAN-NUMBER -- ONE SLOT PER CALL.  INVALID KEY MEANS AN
      *    EMPTY SLOT WITHIN THE HIGH-WATER MARK -- KEEP SCANNING.
       111-SCAN-NUMBER.
           MOVE WS-SCAN-KEY TO WS-ACM-REL-KEY.
           READ ACCOUNT-MASTER
               INVALID KEY
                  ADD 1 TO WS-SCAN-KEY
                  GO TO 111-SCAN-NUMBER-EXIT.
           IF ACM1100-NUMBER = WS-SEARCH-KEY
               MOVE 'Y' TO WS-FOUND-SW
           ELSE
               ADD 1 TO WS-SCAN-KEY.
       111-SCAN-NUMBER-EXIT.
           EXIT.
      *
      *    210-FIND-BY-EMAIL -- USED ONLY BY 200-CREATE-ACCOUNT TO
      *    ENFORCE ONE ACCOUNT PER E-MAIL ADDRESS.
       210-FIND-BY-EMAIL.
           MOVE 'N' TO WS-FOUND-SW.
           MOVE 1 TO WS-SCAN-KEY.
           PERFORM 211-SCAN-EMAIL THRU 211-SCAN-EMAIL-EXIT
               UNTIL WS-FOUND OR WS-SCAN-KEY > WS-ACM-HWM.
       210-FIND-BY-EMAIL-EXIT.
           EXIT.
      *
      *    211-SCAN-EMAIL -- SAME SLOT-AT-A-TIME PATTERN AS 111, ONLY
      *    COMPARING ON ACM1100-EMAIL INSTEAD OF ACM1100-NUMBER.
       211-SCAN-EMAIL.
           MOVE WS-SCAN-KEY TO WS-ACM-REL-KEY.
           READ ACCOUNT-MASTER
               INVALID KEY
                  ADD 1 TO WS-SCAN-KEY
                  GO TO 211-SCAN-EMAIL-EXIT.
           IF ACM1100-EMAIL = WS-SEARCH-EMAIL
               MOVE 'Y' TO WS-FOUND-SW
           ELSE
               ADD 1 TO WS-SCAN-KEY.
       211-SCAN-EMAIL-EXIT.
           EXIT.
      *
      *    AU-FIND-HWM -- RUN ONCE AT START-UP, RIGHT AFTER THE MASTER
      *    IS OPENED I-O, TO FIND THE FIRST EMPTY SLOT.  WITHOUT THIS
      *    EVERY LOOKUP WOULD HAVE TO SCAN THE WHOLE RELATIVE FILE
      *    EVEN WHEN MOST OF IT HAS NEVER BEEN WRITTEN TO.  TKT-4902.
       AU-FIND-HWM.
           MOVE 1 TO WS-ACM-HWM.
           MOVE 'N' TO WS-HWM-DONE-SW.
           PERFORM AU-FIND-HWM-STEP THRU AU-FIND-HWM-STEP-EXIT
               UNTIL WS-HWM-DONE.
       AU-FIND-HWM-EXIT.
           EXIT.
      *
      *    AU-FIND-HWM-STEP -- ONE SLOT PER CALL; STOPS THE FIRST TIME
      *    A READ COMES BACK INVALID KEY (I.E. THE SLOT HAS NEVER BEEN
      *    WRITTEN).  WS-ACM-HWM IS LEFT ONE PAST THE LAST REAL RECORD.
       AU-FIND-HWM-STEP.
           MOVE WS-ACM-HWM TO WS-ACM-REL-KEY.
           READ ACCOUNT-MASTER
               INVALID KEY
                  MOVE 'Y' TO WS-HWM-DONE-SW
                  GO TO AU-FIND-HWM-STEP-EXIT.
           ADD 1 TO WS-ACM-HWM.
       AU-FIND-HWM-STEP-EXIT.
           EXIT.
      *
      ******************************************************************
      *  ACCOUNT NUMBER GENERATION.  CR-2340.  4-DIGIT YEAR PLUS      *
      *  6-DIGIT MONOTONIC SEQUENCE -- REPLACES THE OLD RANDOM-DRAWN  *
      *  NUMBER ROUTINE, WHICH COULD HAND OUT A DUPLICATE.  EACH      *
      *  CANDIDATE IS RE-CHECKED AGAINST THE MASTER FOR UNIQUENESS.   *
      ******************************************************************
       AU-GEN-ACCT-NUMBER.
           MOVE WS-CURRENT-YEAR TO WS-NEW-NUMBER-YY.
           MOVE 'N' TO WS-UNIQUE-SW.
           PERFORM AU-GEN-ACCT-NUMBER-STEP
               THRU AU-GEN-ACCT-NUMBER-STEP-EXIT
               UNTIL WS-UNIQUE.
       AU-GEN-ACCT-NUMBER-EXIT.
           EXIT.
      *
      *    AU-GEN-ACCT-NUMBER-STEP -- DRAWS THE NEXT SEQUENCE VALUE OFF
      *    WS-SEED, WRAPS IT BACK TO 100000 PAST 999999 SO THE 6-DIGIT
      *    HALF NEVER OVERFLOWS, THEN CHECKS THE RESULT IS STILL FREE.
      *    A WRAP COLLIDING WITH AN OLD NUMBER JUST LOOPS AGAIN.
       AU-GEN-ACCT-NUMBER-STEP.
           MOVE WS-SEED TO WS-NEW-NUMBER-SEQ.
           ADD 1 TO WS-SEED.
           IF WS-SEED > 999999
               MOVE 100000 TO WS-SEED.
           MOVE WS-NEW-NUMBER TO WS-SEARCH-KEY.
           PERFORM 110-FIND-BY-NUMBER THRU 110-FIND-BY-NUMBER-EXIT.
           IF WS-NOT-FOUND
               MOVE 'Y' TO WS-UNIQUE-SW.
       AU-GEN-ACCT-NUMBER-STEP-EXIT.
           EXIT.
      *
      *    AU-DERIVE-YEAR -- Y2K-040.  WINDOWS THE 2-DIGIT SYSTEM-DATE
      *    YEAR TO A 4-DIGIT CENTURY (50 AND UNDER IS 20xx, OVER 50 IS
      *    19xx) AND BUILDS THE DASHED YYYY-MM-DD DATE STRING USED ON
      *    EVERY TRANSACTION-LOG ENTRY.  RUN ONCE AT START-UP.
       AU-DERIVE-YEAR.
           IF WS-SYS-YY > 50
               MOVE 19 TO WS-CENTURY
           ELSE
               MOVE 20 TO WS-CENTURY.
           COMPUTE WS-CURRENT-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
           STRING WS-CURRENT-YEAR DELIMITED BY SIZE
                  '-'             DELIMITED BY SIZE
                  WS-SYS-MM       DELIMITED BY SIZE
                  '-'             DELIMITED BY SIZE
                  WS-SYS-DD       DELIMITED BY SIZE
               INTO WS-DATE-YYYY-MM-DD.
       AU-DERIVE-YEAR-EXIT.
           EXIT.
      *
      *    AU-BUILD-NAME -- FIRST || ' ' || LAST || ' ' || OTHER, NO
      *    TRIMMING.  USED BY EVERY OPERATION THAT HANDS BACK A NAME.
       AU-BUILD-NAME.
           MOVE SPACES TO RSP1100-ACCT-NAME.
           STRING ACM1100-FIRST-NAME DELIMITED BY SIZE
                  ' '                DELIMITED BY SIZE
                  ACM1100-LAST-NAME  DELIMITED BY SIZE
                  ' '                DELIMITED BY SIZE
                  ACM1100-OTHER-NAME DELIMITED BY SIZE
               INTO RSP1100-ACCT-NAME.
       AU-BUILD-NAME-EXIT.
           EXIT.
      *
      *    AU-LOOKUP-MESSAGE -- MATCH RSP1100-CODE AGAINST THE FIXED
      *    RESPONSE-CODE TABLE AND FILL IN RSP1100-MESSAGE.  A BLANK
      *    CODE (520-ENQUIRE-NAME'S CASE) SKIPS THE LOOKUP ENTIRELY --
      *    THAT PARAGRAPH ALREADY SET ITS OWN BARE-TEXT MESSAGE.
       AU-LOOKUP-MESSAGE.
           IF RSP1100-CODE = SPACES
               GO TO AU-LOOKUP-MESSAGE-EXIT.
           SET RSP1100-IDX TO 1.
           SEARCH RSP1100-CODE-ENTRY
               AT END
                  MOVE SPACES TO RSP1100-MESSAGE
               WHEN RSP1100-TAB-CODE (RSP1100-IDX) = RSP1100-CODE
                  MOVE RSP1100-TAB-MESSAGE (RSP1100-IDX)
                      TO RSP1100-MESSAGE.
       AU-LOOKUP-MESSAGE-EXIT.
           EXIT.
      *
      *    AU-LOAD-RESPONSE-TABLE -- CR-2719.  LOADS THE FIXED AND
      *    EXHAUSTIVE RESPONSE-CODE/MESSAGE TABLE FOR ALL 12 CODES,
      *    ONE MOVE PAIR PER CODE, RUN ONCE AT START-UP.
       AU-LOAD-RESPONSE-TABLE.
           MOVE '001' TO RSP1100-TAB-CODE (1).
           MOVE 'This user already has an account created!'
               TO RSP1100-TAB-MESSAGE (1).
           MOVE '002' TO RSP1100-TAB-CODE (2).
           MOVE 'Account created successfully'
               TO RSP1100-TAB-MESSAGE (2).
           MOVE '003' TO RSP1100-TAB-CODE (3).
           MOVE 'This user does not have an account with us'
               TO RSP1100-TAB-MESSAGE (3).
           MOVE '004' TO RSP1100-TAB-CODE (4).
           MOVE 'User Account Found' TO RSP1100-TAB-MESSAGE (4).
           MOVE '005' TO RSP1100-TAB-CODE (5).
           MOVE 'Account Credited Successfully'
               TO RSP1100-TAB-MESSAGE (5).
           MOVE '006' TO RSP1100-TAB-CODE (6).
           MOVE 'Insufficient Balance' TO RSP1100-TAB-MESSAGE (6).
           MOVE '007' TO RSP1100-TAB-CODE (7).
           MOVE 'Account Debited Successfully'
               TO RSP1100-TAB-MESSAGE (7).
           MOVE '008' TO RSP1100-TAB-CODE (8).
           MOVE 'Transfer Successful' TO RSP1100-TAB-MESSAGE (8).
           MOVE '009' TO RSP1100-TAB-CODE (9).
           MOVE 'An unexpected error occurred while creating account'
               TO RSP1100-TAB-MESSAGE (9).
           MOVE '010' TO RSP1100-TAB-CODE (10).
           MOVE 'Balance Enquiry Successful'
               TO RSP1100-TAB-MESSAGE (10).
           MOVE '011' TO RSP1100-TAB-CODE (11).
           MOVE 'Account not found' TO RSP1100-TAB-MESSAGE (11).
           MOVE '012' TO RSP1100-TAB-CODE (12).
           MOVE
            'An unexpected error occurred while performing balance enquir'
               TO RSP1100-TAB-MESSAGE (12).
       AU-LOAD-RESPONSE-TABLE-EXIT.
           EXIT.
      *
      ******************************************************************
      *  END-RTN -- CR-3015.  CLOSE DOWN AND DISPLAY RUN TOTALS.  THE  *
      *  FIVE COUNTS BELOW ARE THE "RECORDS PROCESSED, ACCEPTED,      *
      *  REJECTED" SUMMARY CARRIED OVER FROM THE SOURCE SYSTEM, SPLIT  *
      *  ONE LINE PER CATEGORY FOR THE OPERATOR LOG.                   *
      ******************************************************************
       END-RTN.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * * END ACCT2100 RUN TOTALS * * * *' UPON CRT.
           DISPLAY 'TRANSACTIONS READ  = ' WS-REC-CTR UPON CRT.
           DISPLAY 'ACCOUNTS CREATED   = ' WS-CREATE-CTR UPON CRT.
           DISPLAY 'CREDITS POSTED     = ' WS-CREDIT-CTR UPON CRT.
           DISPLAY 'DEBITS POSTED      = ' WS-DEBIT-CTR UPON CRT.
           DISPLAY 'REQUESTS REJECTED  = ' WS-REJECT-CTR UPON CRT.
           CLOSE ACT-TRAN-FILE.
           CLOSE ACCOUNT-MASTER.
           CLOSE TXN-LOG-FILE.
       END-RTN-EXIT.
           EXIT.
