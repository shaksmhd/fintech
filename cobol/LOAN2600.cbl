000100******************************************************************
000200*  L O A N 2 6 0 0                                               *
000300*  LOAN BOOK MAINTENANCE -- APPLY FOR A NEW LOAN, LIST A         *
000400*  USER'S LOANS, UPDATE A LOAN'S STATUS.                         *
000500*                                                                 *
000600*  TWO INPUT DECKS, ONE MASTER.  LOAN-REQUEST-FILE IS NEW-LOAN    *
000700*  APPLICATIONS ONLY; LOAN-MAINT-FILE CARRIES THE TWO OPERATIONS  *
000800*  THAT DO NOT CREATE A LOAN (LIST-BY-USER, UPDATE-STATUS).  BOTH *
000900*  DECKS ARE WORKED IN THE SAME RUN, REQUESTS FIRST, SO A LOAN    *
001000*  APPLIED FOR EARLIER IN THE SAME RUN CAN BE LISTED OR STATUS-   *
001100*  UPDATED LATER IN THE SAME RUN WITHOUT A SECOND JOB STEP.       *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    LOAN2600.
001500 AUTHOR.        K L DAVENPORT.
001600 INSTALLATION.  CNP DATA CENTER.
001700 DATE-WRITTEN.  06/22/1990.
001800 DATE-COMPILED.
001900 SECURITY.      CNP INTERNAL USE ONLY.
002000*
002100*----------------------------------------------------------------
002200*                      CHANGE LOG
002300*----------------------------------------------------------------
002400* 06/22/90  KLD  CR-2198  ORIGINAL WRITE-UP.  APPLY-LOAN ONLY,
002500*                         FLAT 5 PERCENT RATE.
002600* 01/14/91  KLD  CR-2266  TENURE-BASED RATE TABLE ADDED --
002700*                         1-12 MONTHS 5%, 13-24 10%, 25+ 15%.
002800* 05/03/92  MWS  CR-2533  LOAN-MASTER SPLIT OUT OF THE REQUEST
002900*                         FILE INTO ITS OWN RELATIVE FILE.
003000* 09/17/93  MWS  CR-2688  LIST-LOANS-BY-USER ADDED, WRITES TO
003100*                         LOAN-LIST-RPT.
003200* 03/30/95  RJT  CR-2851  UPDATE-LOAN-STATUS ADDED.  NEW STATUS
003300*                         MUST BE ONE OF THE FOUR KNOWN VALUES.
003400* 08/19/96  RJT  CR-2960  MISSING LOAN-ID ON A STATUS UPDATE IS
003500*                         NOW A HARD ABEND -- WAS A SILENT SKIP.
003600* 02/25/98  DCP  CR-3098  TOTAL-REPAYABLE NOW COMPUTED ROUNDED,
003700*                         WAS TRUNCATING A PENNY ON SOME LOANS.
003800* 11/02/98  DCP  Y2K-041  4-DIGIT CENTURY WINDOWING ADDED TO
003900*                         MATCH ACCT2100'S AU-DERIVE-YEAR.
004000* 03/02/99  DCP  Y2K-041  SIGNED OFF, PRODUCTION CUTOVER.
004100* 07/28/00  JBH  TKT-4510 LOAN-MASTER SCAN NOW STOPS AT THE
004200*                         HIGH-WATER MARK, NOT END OF FILE.
004300* 04/11/04  WTN  TKT-5021 CONTROL TOTALS ADDED TO END-RTN.
004400* 08/30/07  WTN  TKT-5410 REQUEST AND RATE/TOTAL WORK FIELDS
004500*                         PULLED OUT TO STANDALONE 77-LEVEL
004600*                         ENTRIES -- THEY ARE SCALARS, NOT PART
004700*                         OF ANY LARGER GROUP, AND HAD NO BUSINESS
004800*                         SITTING UNDER WS-COUNTERS.
004900*----------------------------------------------------------------
005000*
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*    CRT IS THE OPERATOR CONSOLE -- ALL BEGIN/END BANNERS AND
005500*    HARD-STOP/ABEND MESSAGES GO OUT THROUGH IT.
005600 SPECIAL-NAMES.
005700     CONSOLE IS CRT.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    LOAN-REQUEST-FILE -- NEW-LOAN APPLICATIONS ONLY.  CONSUMED
006100*    IN PASS ONE OF A010-MAIN-LINE, NEVER REOPENED.
006200* /users/public/loanNNN.req
006300     SELECT LOAN-REQUEST-FILE ASSIGN TO DYNAMIC LNQ-PATH
006400            ORGANIZATION RECORD SEQUENTIAL.
006500*    LOAN-MAINT-FILE -- LIST-BY-USER AND STATUS-UPDATE
006600*    TRANSACTIONS, WORKED IN PASS TWO AFTER EVERY REQUEST ON THE
006700*    FIRST DECK HAS ALREADY BEEN BOOKED.
006800* /users/public/loanNNN.maint
006900     SELECT LOAN-MAINT-FILE ASSIGN TO DYNAMIC LNX-PATH
007000            ORGANIZATION RECORD SEQUENTIAL.
007100*    LOAN-MASTER -- RELATIVE FILE, SLOT-SCANNED SAME AS
007200*    ACCOUNT-MASTER IN ACCT2100 (NO ISAM SUPPORT ON THIS BUILD).
007300* /users/public/LOANMSTR.DAT
007400     SELECT LOAN-MASTER ASSIGN TO DYNAMIC LNM-PATH
007500            ORGANIZATION IS RELATIVE
007600            ACCESS IS DYNAMIC
007700            RELATIVE KEY IS WS-LNM-REL-KEY
007800            FILE STATUS IS WS-LNM-STATUS.
007900*    LOAN-LIST-RPT -- PLAIN SEQUENTIAL PRINT FILE, ONE LINE PER
008000*    LOAN BOOKED, LISTED OR STATUS-UPDATED.  CR-2688/CR-2851.
008100* /users/public/LOANLIST.RPT
008200     SELECT LOAN-LIST-RPT ASSIGN TO DYNAMIC LNR-PATH
008300            ORGANIZATION RECORD SEQUENTIAL.
008400*
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  LOAN-REQUEST-FILE
009000     RECORD CONTAINS 25 CHARACTERS
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS LNQ0750-RECORD.
009300     COPY LNQ0750.
009400*
009500 FD  LOAN-MAINT-FILE
009600     RECORD CONTAINS 39 CHARACTERS
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS LNX0750-RECORD.
009900     COPY LNX0750.
010000*
010100 FD  LOAN-MASTER
010200     RECORD CONTAINS 55 CHARACTERS
010300     DATA RECORD IS LNM0750-RECORD.
010400     COPY LNM0750.
010500*
010600 FD  LOAN-LIST-RPT
010700     RECORD CONTAINS 80 CHARACTERS
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS LNR-LINE.
011000 01  LNR-LINE                        PIC X(80).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400*    DYNAMIC-PATH GROUPS -- DIRECTORY HALF IS A FIXED LITERAL,
011500*    FILE-NAME HALF EITHER COMES OFF THE COMMAND LINE (THE TWO
011600*    INPUT DECKS) OR IS HELD CONSTANT (THE MASTER AND THE RPT).
011700 01  VARIABLES.
011800     05  LNQ-PATH.
011900         10  FILLER              PIC X(14)
012000             VALUE '/users/public/'.
012100         10  LNQ-NAME            PIC X(30).
012200     05  LNX-PATH.
012300         10  FILLER              PIC X(14)
012400             VALUE '/users/public/'.
012500         10  LNX-NAME            PIC X(30).
012600     05  LNM-PATH.
012700         10  FILLER              PIC X(14)
012800             VALUE '/users/public/'.
012900         10  LNM-NAME            PIC X(30)
013000             VALUE 'LOANMSTR.DAT'.
013100     05  LNR-PATH.
013200         10  FILLER              PIC X(14)
013300             VALUE '/users/public/'.
013400         10  LNR-NAME            PIC X(30)
013500             VALUE 'LOANLIST.RPT'.
013600     05  WS-COMMAND-LINE         PIC X(100).
013700     05  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE.
013800         10  WS-CMD-ARG1         PIC X(50).
013900         10  WS-CMD-ARG2         PIC X(50).
014000*
014100*    STANDALONE SCALARS -- TKT-5410.  NONE OF THESE IS EVER PART
014200*    OF A LARGER MOVE OR COMPARE, SO THEY LIVE AT THE 77 LEVEL
014300*    RATHER THAN UNDER A GROUP THAT WOULD NEVER BE MOVED WHOLE.
014400 77  WS-REQ-CTR                  PIC S9(7) COMP VALUE 0.
014500*    WS-RATE-PCT -- 210-RATE-LOOKUP'S OUTPUT, READ BY
014600*    220-COMPUTE-TOTAL RIGHT AFTER.  NEVER WRITTEN ANYWHERE ELSE.
014700 77  WS-RATE-PCT                  PIC 9(3)V99 COMP-3 VALUE 0.
014800*
014900 01  WS-SWITCHES.
015000     05  WS-EOF-REQ              PIC X     VALUE 'N'.
015100         88  EOF-REQ                       VALUE 'Y'.
015200     05  WS-EOF-MAINT            PIC X     VALUE 'N'.
015300         88  EOF-MAINT                     VALUE 'Y'.
015400     05  WS-FOUND-SW             PIC X     VALUE 'N'.
015500         88  WS-FOUND                      VALUE 'Y'.
015600         88  WS-NOT-FOUND                  VALUE 'N'.
015700     05  WS-VALID-SW             PIC X     VALUE 'N'.
015800         88  WS-VALID-STATUS                VALUE 'Y'.
015900     05  WS-HWM-DONE-SW          PIC X     VALUE 'N'.
016000         88  WS-HWM-DONE                   VALUE 'Y'.
016100*
016200*    RUN-TOTAL ACCUMULATORS AND THE RELATIVE-FILE POSITIONING
016300*    FIELDS FOR LOAN-MASTER.  ALL COMP -- PURE COUNTING AND
016400*    SUBSCRIPT FIELDS, NEVER EDITED OR DISPLAYED RAW.
016500 01  WS-COUNTERS.
016600     05  WS-APPROVED-CTR         PIC S9(7) COMP VALUE 0.
016700     05  WS-MAINT-CTR            PIC S9(7) COMP VALUE 0.
016800     05  WS-REJECT-CTR           PIC S9(7) COMP VALUE 0.
016900     05  WS-LNM-REL-KEY          PIC S9(7) COMP VALUE 0.
017000     05  WS-LNM-HWM              PIC S9(7) COMP VALUE 0.
017100     05  WS-SCAN-KEY             PIC S9(7) COMP VALUE 0.
017200     05  WS-CENTURY              PIC 9(2)  COMP VALUE 0.
017300*
017400 01  WS-LNM-STATUS               PIC X(2)  VALUE '00'.
017500*
017600*    SEARCH ARGUMENTS HANDED TO THE LOOKUP PARAGRAPHS BELOW --
017700*    120-FIND-LOAN-BY-ID SEARCHES ON WS-SEARCH-ID, THE
017800*    LIST-BY-USER SCAN IN 310-LIST-STEP SEARCHES ON
017900*    WS-SEARCH-USER-ID.
018000 01  WS-SEARCH-ID                 PIC 9(9) VALUE 0.
018100 01  WS-SEARCH-USER-ID            PIC 9(9) VALUE 0.
018200*
018300*    WS-TOTAL-AMOUNT -- 220-COMPUTE-TOTAL'S WORK FIELD, MOVED
018400*    ONTO THE MASTER RECORD ONLY AFTER THE COMPUTE HAS RUN CLEAN.
018500 01  WS-TOTAL-AMOUNT               PIC S9(13)V99 COMP-3 VALUE 0.
018600*
018700*    WS-SYSTEM-DATE-R -- SAME CENTURY-WINDOWING IDIOM AS
018800*    ACCT2100'S AU-DERIVE-YEAR, KEPT LOCAL SINCE THE TWO
018900*    PROGRAMS DO NOT SHARE WORKING-STORAGE.
019000 01  WS-SYSTEM-DATE                PIC 9(6).
019100 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
019200     05  WS-SYS-YY                 PIC 9(2).
019300     05  WS-SYS-MM                 PIC 9(2).
019400     05  WS-SYS-DD                 PIC 9(2).
019500*
019600 01  WS-CURRENT-YEAR               PIC 9(4) VALUE 0.
019700*
019800*    WS-RPT-LINE-R GIVES 200-APPLY-LOAN, 300-LIST-LOANS-BY-USER
019900*    AND 400-UPDATE-LOAN-STATUS A COMMON SPACING LAYOUT FOR
020000*    LNR-LINE WITHOUT EACH ONE BUILDING ITS OWN STRING.
020100 01  WS-RPT-LINE                   PIC X(80).
020200 01  WS-RPT-LINE-R REDEFINES WS-RPT-LINE.
020300     05  WS-RPT-LOAN-ID            PIC 9(9).
020400     05  FILLER                    PIC X(1).
020500     05  WS-RPT-USER-ID            PIC 9(9).
020600     05  FILLER                    PIC X(1).
020700     05  WS-RPT-AMOUNT             PIC Z(10)9.99.
020800     05  FILLER                    PIC X(1).
020900     05  WS-RPT-STATUS             PIC X(10).
021000     05  WS-RPT-MESSAGE            PIC X(35).
021100*
021200 PROCEDURE DIVISION.
021300*
021400******************************************************************
021500*  A010-MAIN-LINE -- TWO PASSES.  PASS ONE BOOKS EVERY LOAN     *
021600*  REQUEST ON LOAN-REQUEST-FILE.  PASS TWO WORKS THE LIST AND   *
021700*  STATUS-UPDATE TRANSACTIONS ON LOAN-MAINT-FILE.  BOTH FILE     *
021800*  NAMES COME OFF THE COMMAND LINE, SPACE-DELIMITED, REQUEST     *
021900*  NAME FIRST -- NO HARD-CODED FILE NAME IS EVER COMPILED IN.    *
022000******************************************************************
022100 A010-MAIN-LINE.
022200     DISPLAY SPACES UPON CRT.
022300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
022400     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
022500         INTO LNQ-NAME LNX-NAME.
022600     DISPLAY SPACES UPON CRT.
022700     DISPLAY '* * * * B E G I N   L O A N 2 6 0 0 . C B L'
022800         UPON CRT AT 1401.
022900     IF LNQ-NAME = SPACES OR LNX-NAME = SPACES
023000         DISPLAY '!!!! ENTER REQUEST AND MAINT FILE NAMES'
023100             UPON CRT AT 2301
023200         STOP RUN.
023300     ACCEPT WS-SYSTEM-DATE FROM DATE.
023400     PERFORM AU-DERIVE-YEAR THRU AU-DERIVE-YEAR-EXIT.
023500     OPEN INPUT LOAN-REQUEST-FILE.
023600     OPEN INPUT LOAN-MAINT-FILE.
023700     OPEN I-O LOAN-MASTER.
023800     OPEN OUTPUT LOAN-LIST-RPT.
023900*    AU-FIND-HWM MUST RUN AFTER LOAN-MASTER IS OPENED BUT BEFORE
024000*    EITHER PASS STARTS -- BOTH 200-APPLY-LOAN AND THE LOOKUP
024100*    PARAGRAPHS DEPEND ON WS-LNM-HWM BEING CURRENT.  TKT-4510.
024200     PERFORM AU-FIND-HWM THRU AU-FIND-HWM-EXIT.
024300     PERFORM READ-LOAN-REQ THRU READ-LOAN-REQ-EXIT.
024400     PERFORM 001-APPLY-MAIN THRU 001-APPLY-MAIN-EXIT
024500         UNTIL EOF-REQ.
024600     PERFORM READ-LOAN-MAINT THRU READ-LOAN-MAINT-EXIT.
024700     PERFORM 002-MAINT-MAIN THRU 002-MAINT-MAIN-EXIT
024800         UNTIL EOF-MAINT.
024900     PERFORM END-RTN THRU END-RTN-EXIT.
025000     STOP RUN.
025100*
025200*    PRIMED-READ PARAGRAPHS -- ONE PER INPUT DECK, EACH CALLED
025300*    ONCE BEFORE ITS PASS AND ONCE AT THE BOTTOM OF EVERY
025400*    ITERATION OF THAT PASS'S MAIN PARAGRAPH.
025500 READ-LOAN-REQ.
025600     READ LOAN-REQUEST-FILE
025700         AT END
025800            MOVE 'Y' TO WS-EOF-REQ
025900            GO TO READ-LOAN-REQ-EXIT.
026000 READ-LOAN-REQ-EXIT.
026100     EXIT.
026200*
026300 READ-LOAN-MAINT.
026400     READ LOAN-MAINT-FILE
026500         AT END
026600            MOVE 'Y' TO WS-EOF-MAINT
026700            GO TO READ-LOAN-MAINT-EXIT.
026800 READ-LOAN-MAINT-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200*  001-APPLY-MAIN -- ONE LOAN REQUEST, ONE BOOKED LOAN.  NO       *
027300*  REJECT PATH -- EVERY WELL-FORMED REQUEST ON THIS DECK BOOKS    *
027400*  A LOAN; THE ONLY VALIDATION IN THE WHOLE APPLY-LOAN FLOW IS    *
027500*  THE RATE-BY-TENURE LOOKUP BELOW, WHICH CANNOT REJECT.          *
027600******************************************************************
027700 001-APPLY-MAIN.
027800     PERFORM 200-APPLY-LOAN THRU 200-APPLY-LOAN-EXIT.
027900     ADD 1 TO WS-REQ-CTR.
028000     PERFORM READ-LOAN-REQ THRU READ-LOAN-REQ-EXIT.
028100 001-APPLY-MAIN-EXIT.
028200     EXIT.
028300*
028400******************************************************************
028500*  200-APPLY-LOAN -- CR-2198/CR-2266.  RATE BY TENURE, TOTAL     *
028600*  REPAYABLE ROUNDED, NEW LOAN ALWAYS GOES ON AS APPLIED.  LOAN-  *
028700*  ID IS THE NEXT RELATIVE SLOT (WS-LNM-HWM), NOT A VALUE OFF     *
028800*  THE REQUEST RECORD -- THE REQUEST CARRIES NO LOAN-ID OF ITS    *
028900*  OWN, ONLY USER-ID/AMOUNT/TENURE.                                *
029000******************************************************************
029100 200-APPLY-LOAN.
029200     ADD 1 TO WS-LNM-HWM.
029300     MOVE WS-LNM-HWM TO WS-LNM-REL-KEY.
029400     MOVE WS-LNM-HWM TO LNM0750-ID.
029500     MOVE LNQ0750-USER-ID  TO LNM0750-USER-ID.
029600     MOVE LNQ0750-AMOUNT   TO LNM0750-AMOUNT.
029700     MOVE LNQ0750-TENURE   TO LNM0750-TENURE.
029800     PERFORM 210-RATE-LOOKUP THRU 210-RATE-LOOKUP-EXIT.
029900     PERFORM 220-COMPUTE-TOTAL THRU 220-COMPUTE-TOTAL-EXIT.
030000     MOVE WS-RATE-PCT      TO LNM0750-INTEREST-RATE.
030100     MOVE WS-TOTAL-AMOUNT  TO LNM0750-TOTAL-AMOUNT.
030200     MOVE 'APPLIED   '     TO LNM0750-STATUS.
030300     WRITE LOAN-MASTER
030400         INVALID KEY
030500            DISPLAY '!!!! WRITE FAILED ON APPLY-LOAN' UPON CRT.
030600     MOVE LNM0750-ID       TO WS-RPT-LOAN-ID.
030700     MOVE LNM0750-USER-ID  TO WS-RPT-USER-ID.
030800     MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT.
030900     MOVE LNM0750-STATUS   TO WS-RPT-STATUS.
031000     MOVE 'LOAN BOOKED'    TO WS-RPT-MESSAGE.
031100     WRITE LOAN-LIST-RPT FROM WS-RPT-LINE.
031200     ADD 1 TO WS-APPROVED-CTR.
031300 200-APPLY-LOAN-EXIT.
031400     EXIT.
031500*
031600*    210-RATE-LOOKUP -- 1-12 MONTHS 5%, 13-24 10%, 25 AND UP
031700*    15%.  CR-2266.  A FLAT TABLE OF THREE BANDS -- NOT WORTH AN
031800*    OCCURS TABLE FOR ONLY THREE ENTRIES, SO IT STAYS AS A
031900*    STRAIGHT IF/ELSE LADDER.
032000 210-RATE-LOOKUP.
032100     IF LNM0750-TENURE <= 12
032200         MOVE 5 TO WS-RATE-PCT
032300     ELSE
032400     IF LNM0750-TENURE <= 24
032500         MOVE 10 TO WS-RATE-PCT
032600     ELSE
032700         MOVE 15 TO WS-RATE-PCT.
032800 210-RATE-LOOKUP-EXIT.
032900     EXIT.
033000*
033100*    220-COMPUTE-TOTAL -- TOTAL = PRINCIPAL + PRINCIPAL * RATE
033200*    / 100, ROUNDED TO THE PENNY.  CR-3098 ADDED ROUNDED --
033300*    BEFORE THAT THIS COMPUTE TRUNCATED, WHICH SHORTED THE BANK
033400*    A PENNY ON ANY LOAN WHERE THE INTEREST DIDN'T DIVIDE EVEN.
033500 220-COMPUTE-TOTAL.
033600     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
033700         LNM0750-AMOUNT +
033800         (LNM0750-AMOUNT * WS-RATE-PCT / 100).
033900 220-COMPUTE-TOTAL-EXIT.
034000     EXIT.
034100*
034200******************************************************************
034300*  002-MAINT-MAIN -- LIST-LOANS-BY-USER OR UPDATE-LOAN-STATUS,  *
034400*  ONE TRANSACTION AT A TIME.  UNLIKE ACCT2100'S EIGHT-WAY       *
034500*  DISPATCH THIS IS ONLY TWO OPS, SO THE IF/ELSE LADDER IS       *
034600*  SHORT -- BUT THE SHAPE (DISPATCH, COUNT, READ-NEXT) IS THE    *
034700*  SAME PATTERN ACCT2100'S 001-MAIN USES.                        *
034800******************************************************************
034900 002-MAINT-MAIN.
035000     IF LNX0750-OP-LIST-USER
035100        PERFORM 300-LIST-LOANS-BY-USER
035200            THRU 300-LIST-LOANS-BY-USER-EXIT
035300     ELSE
035400     IF LNX0750-OP-UPDATE-STAT
035500        PERFORM 400-UPDATE-LOAN-STATUS
035600            THRU 400-UPDATE-LOAN-STATUS-EXIT
035700     ELSE
035800        DISPLAY '!!!! UNKNOWN OP CODE ON LOAN-MAINT' UPON CRT.
035900     ADD 1 TO WS-MAINT-CTR.
036000     PERFORM READ-LOAN-MAINT THRU READ-LOAN-MAINT-EXIT.
036100 002-MAINT-MAIN-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500*  300-LIST-LOANS-BY-USER -- CR-2688.  FULL SCAN OF THE MASTER, *
036600*  ONE LINE PER MATCHING LOAN.  NO MATCHES MEANS NO LINES --    *
036700*  THE SOURCE RETURNS AN EMPTY LIST, NOT AN ERROR, SO THIS       *
036800*  PARAGRAPH NEVER SETS A REJECT CODE AND NEVER ABENDS --        *
036900*  A USER-ID WITH ZERO LOANS IS A NORMAL OUTCOME, NOT A FAULT.   *
037000******************************************************************
037100 300-LIST-LOANS-BY-USER.
037200     MOVE LNX0750-USER-ID TO WS-SEARCH-USER-ID.
037300     MOVE 1 TO WS-SCAN-KEY.
037400     PERFORM 310-LIST-STEP THRU 310-LIST-STEP-EXIT
037500         UNTIL WS-SCAN-KEY > WS-LNM-HWM.
037600 300-LIST-LOANS-BY-USER-EXIT.
037700     EXIT.
037800*
037900*    310-LIST-STEP -- ONE SLOT PER CALL.  EVERY LOAN BELONGING TO
038000*    WS-SEARCH-USER-ID GETS ITS OWN LINE ON LOAN-LIST-RPT; AN
038100*    INVALID-KEY SLOT (NEVER WRITTEN) IS SKIPPED, NOT AN ERROR.
038200 310-LIST-STEP.
038300     MOVE WS-SCAN-KEY TO WS-LNM-REL-KEY.
038400     READ LOAN-MASTER
038500         INVALID KEY
038600            ADD 1 TO WS-SCAN-KEY
038700            GO TO 310-LIST-STEP-EXIT.
038800     IF LNM0750-USER-ID = WS-SEARCH-USER-ID
038900         MOVE LNM0750-ID          TO WS-RPT-LOAN-ID
039000         MOVE LNM0750-USER-ID     TO WS-RPT-USER-ID
039100         MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
039200         MOVE LNM0750-STATUS      TO WS-RPT-STATUS
039300         MOVE SPACES              TO WS-RPT-MESSAGE
039400         WRITE LOAN-LIST-RPT FROM WS-RPT-LINE.
039500     ADD 1 TO WS-SCAN-KEY.
039600 310-LIST-STEP-EXIT.
039700     EXIT.
039800*
039900******************************************************************
040000*  400-UPDATE-LOAN-STATUS -- CR-2851/CR-2960.  A LOAN-ID NOT ON *
040100*  FILE IS A HARD ABEND, NOT A REJECT -- THE CALLER IS EXPECTED *
040200*  TO HAVE A REAL LOAN-ID IN HAND, SO A MISS HERE MEANS BAD      *
040300*  INPUT UPSTREAM, WORTH STOPPING THE RUN OVER RATHER THAN       *
040400*  QUIETLY SKIPPING.  AN UNKNOWN STATUS VALUE IS A REJECT, NOT   *
040500*  AN ABEND -- THAT ONE IS EXPECTED TO HAPPEN NOW AND THEN ON A  *
040600*  TYPO'D STATUS CODE AND SHOULDN'T TAKE THE WHOLE RUN DOWN.     *
040700******************************************************************
040800 400-UPDATE-LOAN-STATUS.
040900     MOVE LNX0750-LOAN-ID TO WS-SEARCH-ID.
041000     PERFORM 120-FIND-LOAN-BY-ID THRU 120-FIND-LOAN-BY-ID-EXIT.
041100     IF WS-NOT-FOUND
041200         PERFORM 400-LOAN-NOT-FOUND-ABEND
041300            THRU 400-LOAN-NOT-FOUND-ABEND-EXIT.
041400     PERFORM 410-VALIDATE-STATUS THRU 410-VALIDATE-STATUS-EXIT.
041500     IF WS-VALID-STATUS
041600         MOVE LNX0750-NEW-STATUS TO LNM0750-STATUS
041700         REWRITE LOAN-MASTER
041800            INVALID KEY
041900               DISPLAY '!!!! REWRITE FAILED ON STATUS UPDATE'
042000                  UPON CRT
042100         MOVE LNM0750-ID      TO WS-RPT-LOAN-ID
042200         MOVE LNM0750-USER-ID TO WS-RPT-USER-ID
042300         MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
042400         MOVE LNM0750-STATUS  TO WS-RPT-STATUS
042500         MOVE 'STATUS UPDATED' TO WS-RPT-MESSAGE
042600         WRITE LOAN-LIST-RPT FROM WS-RPT-LINE
042700     ELSE
042800         MOVE LNM0750-ID      TO WS-RPT-LOAN-ID
042900         MOVE LNM0750-USER-ID TO WS-RPT-USER-ID
043000         MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
043100         MOVE LNM0750-STATUS  TO WS-RPT-STATUS
043200         MOVE 'INVALID STATUS, REJECTED' TO WS-RPT-MESSAGE
043300         WRITE LOAN-LIST-RPT FROM WS-RPT-LINE
043400         ADD 1 TO WS-REJECT-CTR.
043500 400-UPDATE-LOAN-STATUS-EXIT.
043600     EXIT.
043700*
043800*    410-VALIDATE-STATUS -- NEW STATUS MUST BE ONE OF THE FOUR
043900*    KNOWN VALUES (APPLIED/APPROVED/REJECTED/REPAID).  CR-2851.
044000*    THE FOUR 88-LEVELS IT TESTS LIVE ON LNM0750-STATUS ITSELF,
044100*    SO THE CANDIDATE VALUE HAS TO BE MOVED ONTO THE MASTER
044200*    RECORD BEFORE IT CAN BE CHECKED -- IF IT TURNS OUT INVALID
044300*    THE CALLER (400-UPDATE-LOAN-STATUS) NEVER REWRITES THE
044400*    MASTER, SO THE BAD VALUE NEVER ACTUALLY PERSISTS.
044500 410-VALIDATE-STATUS.
044600     MOVE 'N' TO WS-VALID-SW.
044700     MOVE LNX0750-NEW-STATUS TO LNM0750-STATUS.
044800     IF LNM0750-APPLIED OR LNM0750-APPROVED
044900                         OR LNM0750-REJECTED OR LNM0750-REPAID
045000         MOVE 'Y' TO WS-VALID-SW.
045100 410-VALIDATE-STATUS-EXIT.
045200     EXIT.
045300*
045400*    400-LOAN-NOT-FOUND-ABEND -- CR-2960.  NO RECOVERY, NO
045500*    REJECT RECORD -- THE JOB STEP FAILS WITH RETURN-CODE 16 SO
045600*    THE JCL CONDITION CODE TEST CATCHES IT AND THE OPERATOR
045700*    GETS PAGED RATHER THAN THE RUN SILENTLY SKIPPING A RECORD.
045800 400-LOAN-NOT-FOUND-ABEND.
045900     DISPLAY '!!!! ABEND -- LOAN-ID NOT ON FILE, UPDATE-'
046000         UPON CRT AT 2301.
046100     DISPLAY '!!!! LOAN-STATUS CANNOT PROCEED -- ' WS-SEARCH-ID
046200         UPON CRT AT 2401.
046300     CLOSE LOAN-REQUEST-FILE.
046400     CLOSE LOAN-MAINT-FILE.
046500     CLOSE LOAN-MASTER.
046600     CLOSE LOAN-LIST-RPT.
046700     MOVE 16 TO RETURN-CODE.
046800     STOP RUN.
046900 400-LOAN-NOT-FOUND-ABEND-EXIT.
047000     EXIT.
047100*
047200******************************************************************
047300*  120-FIND-LOAN-BY-ID -- RELATIVE FILE, SCANNED SLOT BY SLOT   *
047400*  SINCE THIS BUILD HAS NO ISAM SUPPORT.  TKT-4510 STOPS AT     *
047500*  WS-LNM-HWM INSTEAD OF RUNNING THE WHOLE FILE -- SAME FIX AS   *
047600*  ACCT2100'S TKT-4902, APPLIED HERE THREE YEARS EARLIER.        *
047700******************************************************************
047800 120-FIND-LOAN-BY-ID.
047900     MOVE 'N' TO WS-FOUND-SW.
048000     MOVE 1 TO WS-SCAN-KEY.
048100     PERFORM 121-SCAN-LOAN-ID THRU 121-SCAN-LOAN-ID-EXIT
048200         UNTIL WS-FOUND OR WS-SCAN-KEY > WS-LNM-HWM.
048300 120-FIND-LOAN-BY-ID-EXIT.
048400     EXIT.
048500*
048600*    121-SCAN-LOAN-ID -- ONE SLOT PER CALL, INVALID KEY MEANS AN
048700*    EMPTY SLOT WITHIN THE HIGH-WATER MARK -- KEEP SCANNING.
048800 121-SCAN-LOAN-ID.
048900     MOVE WS-SCAN-KEY TO WS-LNM-REL-KEY.
049000     READ LOAN-MASTER
049100         INVALID KEY
049200            ADD 1 TO WS-SCAN-KEY
049300            GO TO 121-SCAN-LOAN-ID-EXIT.
049400     IF LNM0750-ID = WS-SEARCH-ID
049500         MOVE 'Y' TO WS-FOUND-SW
049600     ELSE
049700         ADD 1 TO WS-SCAN-KEY.
049800 121-SCAN-LOAN-ID-EXIT.
049900     EXIT.
050000*
050100*    AU-FIND-HWM -- RUN ONCE AT START-UP, RIGHT AFTER LOAN-
050200*    MASTER IS OPENED I-O, TO FIND THE FIRST EMPTY SLOT.  SAME
050300*    PURPOSE AS ACCT2100'S AU-FIND-HWM, APPLIED HERE TO THE
050400*    LOAN-MASTER RELATIVE FILE INSTEAD OF ACCOUNT-MASTER.
050500 AU-FIND-HWM.
050600     MOVE 1 TO WS-LNM-HWM.
050700     MOVE 'N' TO WS-HWM-DONE-SW.
050800     PERFORM AU-FIND-HWM-STEP THRU AU-FIND-HWM-STEP-EXIT
050900         UNTIL WS-HWM-DONE.
051000 AU-FIND-HWM-EXIT.
051100     EXIT.
051200*
051300*    AU-FIND-HWM-STEP -- ONE SLOT PER CALL; STOPS THE FIRST TIME
051400*    A READ COMES BACK INVALID KEY.  WS-LNM-HWM IS LEFT ONE PAST
051500*    THE LAST REAL RECORD, SAME CONVENTION AS ACCT2100.
051600 AU-FIND-HWM-STEP.
051700     MOVE WS-LNM-HWM TO WS-LNM-REL-KEY.
051800     READ LOAN-MASTER
051900         INVALID KEY
052000            MOVE 'Y' TO WS-HWM-DONE-SW
052100            GO TO AU-FIND-HWM-STEP-EXIT.
052200     ADD 1 TO WS-LNM-HWM.
052300 AU-FIND-HWM-STEP-EXIT.
052400     EXIT.
052500*
052600*    AU-DERIVE-YEAR -- Y2K-041.  SAME CENTURY-WINDOWING RULE AS
052700*    ACCT2100 (50 AND UNDER IS 20xx, OVER 50 IS 19xx).  THIS
052800*    PROGRAM HAS NO USE FOR THE DASHED DATE STRING ACCT2100
052900*    BUILDS FOR ITS TRANSACTION LOG, SINCE LOAN2600 WRITES NO
053000*    LOG FILE OF ITS OWN -- ONLY WS-CURRENT-YEAR IS KEPT.
053100 AU-DERIVE-YEAR.
053200     IF WS-SYS-YY > 50
053300         MOVE 19 TO WS-CENTURY
053400     ELSE
053500         MOVE 20 TO WS-CENTURY.
053600     COMPUTE WS-CURRENT-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
053700 AU-DERIVE-YEAR-EXIT.
053800     EXIT.
053900*
054000******************************************************************
054100*  END-RTN -- TKT-5021.  CLOSE DOWN AND DISPLAY RUN TOTALS.  THE *
054200*  FOUR COUNTS BELOW ARE THE CONTROL-TOTAL ADDITION SPEC CALLS   *
054300*  A REASONABLE COBOL-PORT ADDITION -- LOANS BOOKED, REQUESTS    *
054400*  READ, MAINTENANCE TRANSACTIONS WORKED, AND STATUS REJECTS.    *
054500******************************************************************
054600 END-RTN.
054700     DISPLAY SPACES UPON CRT.
054800     DISPLAY '* * * * END LOAN2600 RUN TOTALS * * * *' UPON CRT.
054900     DISPLAY 'LOAN REQUESTS READ   = ' WS-REQ-CTR UPON CRT.
055000     DISPLAY 'LOANS BOOKED         = ' WS-APPROVED-CTR UPON CRT.
055100     DISPLAY 'MAINT TRANS PROCESSED= ' WS-MAINT-CTR UPON CRT.
055200     DISPLAY 'STATUS REJECTS       = ' WS-REJECT-CTR UPON CRT.
055300     CLOSE LOAN-REQUEST-FILE.
055400     CLOSE LOAN-MAINT-FILE.
055500     CLOSE LOAN-MASTER.
055600     CLOSE LOAN-LIST-RPT.
055700 END-RTN-EXIT.
055800     EXIT.
