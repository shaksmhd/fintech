      ******************************************************************
      *  LNX0750.DD.CBL                                                *
      *  LOAN MAINTENANCE TRANSACTION -- ONE PER REQUEST ON THE       *
      *  LOAN-MAINT-FILE INPUT DECK READ BY LOAN2600.  COVERS THE     *
      *  TWO LoanServiceImpl OPERATIONS THAT HAVE NO INPUT FILE OF    *
      *  STATUS -- SINCE BOTH ARE IN-PROCESS LOOKUPS IN THE SOURCE.   *
      ******************************************************************
       01  LNX0750-RECORD.
           05  LNX0750-OP                  PIC X(1).
               88  LNX0750-OP-LIST-USER     VALUE 'L'.
               88  LNX0750-OP-UPDATE-STAT   VALUE 'S'.
           05  LNX0750-USER-ID             PIC 9(9).
           05  LNX0750-LOAN-ID             PIC 9(9).
           05  LNX0750-NEW-STATUS          PIC X(10).
           05  FILLER                      PIC X(10).
