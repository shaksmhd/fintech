000100******************************************************************
000200*  ACM1100.DD.CBL                                                *
000300*  ACCOUNT MASTER RECORD -- ONE ENTRY PER CUSTOMER ACCOUNT.      *
000400*  CARRIED IN ACCOUNT-MASTER, A RELATIVE FILE KEYED BY SLOT;     *
000500*  ACM1100-NUMBER IS THE LOGICAL KEY, LOOKED UP BY SCANNING      *
000600*  SLOTS SINCE THIS BUILD HAS NO ISAM SUPPORT.  SEE ACCT2100.    *
000700*  ORIGINAL LAYOUT -- RJT -- REQ CR-1987                        *
000800******************************************************************
000900 01  ACM1100-RECORD.
001000     05  ACM1100-FIRST-NAME          PIC X(20).
001100     05  ACM1100-LAST-NAME           PIC X(20).
001200     05  ACM1100-OTHER-NAME          PIC X(20).
001300     05  ACM1100-GENDER              PIC X(1).
001400     05  ACM1100-DATE-OF-BIRTH       PIC X(10).
001500     05  ACM1100-STATE-ORIGIN        PIC X(20).
001600     05  ACM1100-NUMBER              PIC X(10).
001700*    ACM1100-NUMBER-R SPLITS THE KEY INTO THE 4-DIGIT YEAR
001800*    AND 6-DIGIT SEQUENCE HALVES THE NUMBER GENERATOR BUILDS IT FROM.
001900     05  ACM1100-NUMBER-R REDEFINES ACM1100-NUMBER.
002000         10  ACM1100-NUMBER-YY       PIC X(4).
002100         10  ACM1100-NUMBER-SEQ      PIC X(6).
002200     05  ACM1100-ROLE                PIC X(10).
002300     05  ACM1100-ADDRESS             PIC X(40).
002400     05  ACM1100-EMAIL               PIC X(40).
002500     05  ACM1100-PASSWORD            PIC X(64).
002600     05  ACM1100-PHONE               PIC X(15).
002700     05  ACM1100-ALT-PHONE           PIC X(15).
002800     05  ACM1100-BALANCE             PIC S9(13)V99 COMP-3.
002900     05  ACM1100-STATUS              PIC X(10).
003000     05  FILLER                      PIC X(02).
