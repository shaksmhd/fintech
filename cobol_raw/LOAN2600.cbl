      ******************************************************************
      *  L O A N 2 6 0 0                                               *
      *  LOAN BOOK MAINTENANCE -- APPLY FOR A NEW LOAN, LIST A         *
      *  USER'S LOANS, UPDATE A LOAN'S STATUS.                         *
      *                                                                 *
      *  TWO INPUT DECKS, ONE MASTER.  LOAN-REQUEST-FILE IS NEW-LOAN    *
      *  APPLICATIONS ONLY; LOAN-MAINT-FILE CARRIES THE TWO OPERATIONS  *
      *  THAT DO NOT CREATE A LOAN (LIST-BY-USER, UPDATE-STATUS).  BOTH *
      *  DECKS ARE WORKED IN THE SAME RUN, REQUESTS FIRST, SO A LOAN    *
      *  APPLIED FOR EARLIER IN THE SAME RUN CAN BE LISTED OR STATUS-   *
      *  UPDATED LATER IN THE SAME RUN WITHOUT A SECOND JOB STEP.       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    LOAN2600.
       AUTHOR.        K L DAVENPORT.
       INSTALLATION.  CNP DATA CENTER.
       DATE-WRITTEN.  06/22/1990.
       DATE-COMPILED.
       SECURITY.      CNP INTERNAL USE ONLY.
      *
      *----------------------------------------------------------------
      *                      CHANGE LOG
      *----------------------------------------------------------------
      * 06/22/90  KLD  CR-2198  ORIGINAL WRITE-UP.  APPLY-LOAN ONLY,
      *                         FLAT 5 PERCENT RATE.
      * 01/14/91  KLD  CR-2266  TENURE-BASED RATE TABLE ADDED --
      *                         1-12 MONTHS 5%, 13-24 10%, 25+ 15%.
      * 05/03/92  MWS  CR-2533  LOAN-MASTER SPLIT OUT OF THE REQUEST
      *                         FILE INTO ITS OWN RELATIVE FILE.
      * 09/17/93  MWS  CR-2688  LIST-LOANS-BY-USER ADDED, WRITES TO
      *                         LOAN-LIST-RPT.
      * 03/30/95  RJT  CR-2851  UPDATE-LOAN-STATUS ADDED.  NEW STATUS
      *                         MUST BE ONE OF THE FOUR KNOWN VALUES.
      * 08/19/96  RJT  CR-2960  MISSING LOAN-ID ON A STATUS UPDATE IS
      *                         NOW A HARD ABEND -- WAS A SILENT SKIP.
      * 02/25/98  DCP  CR-3098  TOTAL-REPAYABLE NOW COMPUTED ROUNDED,
      *                         WAS TRUNCATING A PENNY ON SOME LOANS.
      * 11/02/98  DCP  Y2K-041  4-DIGIT CENTURY WINDOWING ADDED TO
      *                         MATCH ACCT2100'S AU-DERIVE-YEAR.
      * 03/02/99  DCP  Y2K-041  SIGNED OFF, PRODUCTION CUTOVER.
      * 07/28/00  JBH  TKT-4510 LOAN-MASTER SCAN NOW STOPS AT THE
      *                         HIGH-WATER MARK, NOT END OF FILE.
      * 04/11/04  WTN  TKT-5021 CONTROL TOTALS ADDED TO END-RTN.
      * 08/30/07  WTN  TKT-5410 REQUEST AND RATE/TOTAL WORK FIELDS
      *                         PULLED OUT TO STANDALONE 77-LEVEL
      *                         ENTRIES -- THEY ARE SCALARS, NOT PART
      *                         OF ANY LARGER GROUP, AND HAD NO BUSINESS
      *                         SITTING UNDER WS-COUNTERS.
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *    CRT IS THE OPERATOR CONSOLE -- ALL BEGIN/END BANNERS AND
      *    HARD-STOP/ABEND MESSAGES GO OUT THROUGH IT.
       SPECIAL-NAMES.
           CONSOLE IS CRT.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    LOAN-REQUEST-FILE -- NEW-LOAN APPLICATIONS ONLY.  CONSUMED
      *    IN PASS ONE OF A010-MAIN-LINE, NEVER REOPENED.
      * /users/public/loanNNN.req
           SELECT LOAN-REQUEST-FILE ASSIGN TO DYNAMIC LNQ-PATH
                  ORGANIZATION RECORD SEQUENTIAL.
      *    LOAN-MAINT-FILE -- LIST-BY-USER AND STATUS-UPDATE
      *    TRANSACTIONS, WORKED IN PASS TWO AFTER EVERY REQUEST ON THE
      *    FIRST DECK HAS ALREADY BEEN BOOKED.
      * /users/public/loanNNN.maint
           SELECT LOAN-MAINT-FILE ASSIGN TO DYNAMIC LNX-PATH
                  ORGANIZATION RECORD SEQUENTIAL.
      *    LOAN-MASTER -- RELATIVE FILE, SLOT-SCANNED SAME AS
      *    ACCOUNT-MASTER IN ACCT2100 (NO ISAM SUPPORT ON THIS BUILD).
      * /users/public/LOANMSTR.DAT
           SELECT LOAN-MASTER ASSIGN TO DYNAMIC LNM-PATH
                  ORGANIZATION IS RELATIVE
                  ACCESS IS DYNAMIC
                  RELATIVE KEY IS WS-LNM-REL-KEY
                  FILE STATUS IS WS-LNM-STATUS.
      *    LOAN-LIST-RPT -- PLAIN SEQUENTIAL PRINT FILE, ONE LINE PER
      *    LOAN BOOKED, LISTED OR STATUS-UPDATED.  CR-2688/CR-2851.
      * /users/public/LOANLIST.RPT
           SELECT LOAN-LIST-RPT ASSIGN TO DYNAMIC LNR-PATH
                  ORGANIZATION RECORD SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  LOAN-REQUEST-FILE
           RECORD CONTAINS 25 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS LNQ0750-RECORD.
           COPY LNQ0750.
      *
       FD  LOAN-MAINT-FILE
           RECORD CONTAINS 39 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS LNX0750-RECORD.
           COPY LNX0750.
      *
       FD  LOAN-MASTER
           RECORD CONTAINS 55 CHARACTERS
           DATA RECORD IS LNM0750-RECORD.
           COPY LNM0750.
      *
       FD  LOAN-LIST-RPT
           RECORD CONTAINS 80 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS LNR-LINE.
       01  LNR-LINE                        PIC X(80).
      *
       WORKING-STORAGE SECTION.
      *
      *    DYNAMIC-PATH GROUPS -- DIRECTORY HALF IS A FIXED LITERAL,
      *    FILE-NAME HALF EITHER COMES OFF THE COMMAND LINE (THE TWO
      *    INPUT DECKS) OR IS HELD CONSTANT (THE MASTER AND THE RPT).
       01  VARIABLES.
           05  LNQ-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  LNQ-NAME            PIC X(30).
           05  LNX-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  LNX-NAME            PIC X(30).
           05  LNM-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  LNM-NAME            PIC X(30)
                   VALUE 'LOANMSTR.DAT'.
           05  LNR-PATH.
               10  FILLER              PIC X(14)
                   VALUE '/users/public/'.
               10  LNR-NAME            PIC X(30)
                   VALUE 'LOANLIST.RPT'.
           05  WS-COMMAND-LINE         PIC X(100).
           05  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE.
               10  WS-CMD-ARG1         PIC X(50).
               10  WS-CMD-ARG2         PIC X(50).
      *
      *    STANDALONE SCALARS -- TKT-5410.  NONE OF THESE IS EVER PART
      *    OF A LARGER MOVE OR COMPARE, SO THEY LIVE AT THE 77 LEVEL
      *    RATHER THAN UNDER A GROUP THAT WOULD NEVER BE MOVED WHOLE.
       77  WS-REQ-CTR                  PIC S9(7) COMP VALUE 0.
      *    WS-RATE-PCT -- 210-RATE-LOOKUP'S OUTPUT, READ BY
      *    220-COMPUTE-TOTAL RIGHT AFTER.  NEVER WRITTEN ANYWHERE ELSE.
       77  WS-RATE-PCT                  PIC 9(3)V99 COMP-3 VALUE 0.
      *
       01  WS-SWITCHES.
           05  WS-EOF-REQ              PIC X     VALUE 'N'.
               88  EOF-REQ                       VALUE 'Y'.
           05  WS-EOF-MAINT            PIC X     VALUE 'N'.
               88  EOF-MAINT                     VALUE 'Y'.
           05  WS-FOUND-SW             PIC X     VALUE 'N'.
               88  WS-FOUND                      VALUE 'Y'.
               88  WS-NOT-FOUND                  VALUE 'N'.
           05  WS-VALID-SW             PIC X     VALUE 'N'.
               88  WS-VALID-STATUS                VALUE 'Y'.
           05  WS-HWM-DONE-SW          PIC X     VALUE 'N'.
               88  WS-HWM-DONE                   VALUE 'Y'.
      *
      *    RUN-TOTAL ACCUMULATORS AND THE RELATIVE-FILE POSITIONING
      *    FIELDS FOR LOAN-MASTER.  ALL COMP -- PURE COUNTING AND
      *    SUBSCRIPT FIELDS, NEVER EDITED OR DISPLAYED RAW.
       01  WS-COUNTERS.
           05  WS-APPROVED-CTR         PIC S9(7) COMP VALUE 0.
           05  WS-MAINT-CTR            PIC S9(7) COMP VALUE 0.
           05  WS-REJECT-CTR           PIC S9(7) COMP VALUE 0.
           05  WS-LNM-REL-KEY          PIC S9(7) COMP VALUE 0.
           05  WS-LNM-HWM              PIC S9(7) COMP VALUE 0.
           05  WS-SCAN-KEY             PIC S9(7) COMP VALUE 0.
           05  WS-CENTURY              PIC 9(2)  COMP VALUE 0.
      *
       01  WS-LNM-STATUS               PIC X(2)  VALUE '00'.
      *
      *    SEARCH ARGUMENTS HANDED TO THE LOOKUP PARAGRAPHS BELOW --
      *    120-FIND-LOAN-BY-ID SEARCHES ON WS-SEARCH-ID, THE
      *    LIST-BY-USER SCAN IN 310-LIST-STEP SEARCHES ON
      *    WS-SEARCH-USER-ID.
       01  WS-SEARCH-ID                 PIC 9(9) VALUE 0.
       01  WS-SEARCH-USER-ID            PIC 9(9) VALUE 0.
      *
      *    WS-TOTAL-AMOUNT -- 220-COMPUTE-TOTAL'S WORK FIELD, MOVED
      *    ONTO THE MASTER RECORD ONLY AFTER THE COMPUTE HAS RUN CLEAN.
       01  WS-TOTAL-AMOUNT               PIC S9(13)V99 COMP-3 VALUE 0.
      *
      *    WS-SYSTEM-DATE-R -- SAME CENTURY-WINDOWING IDIOM AS
      *    ACCT2100'S AU-DERIVE-YEAR, KEPT LOCAL SINCE THE TWO
      *    PROGRAMS DO NOT SHARE WORKING-STORAGE.
       01  WS-SYSTEM-DATE                PIC 9(6).
       01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
           05  WS-SYS-YY                 PIC 9(2).
           05  WS-SYS-MM                 PIC 9(2).
           05  WS-SYS-DD                 PIC 9(2).
      *
       01  WS-CURRENT-YEAR               PIC 9(4) VALUE 0.
      *
      *    WS-RPT-LINE-R GIVES 200-APPLY-LOAN, 300-LIST-LOANS-BY-USER
      *    AND 400-UPDATE-LOAN-STATUS A COMMON SPACING LAYOUT FOR
      *    LNR-LINE WITHOUT EACH ONE BUILDING ITS OWN STRING.
       01  WS-RPT-LINE                   PIC X(80).
       01  WS-RPT-LINE-R REDEFINES WS-RPT-LINE.
           05  WS-RPT-LOAN-ID            PIC 9(9).
           05  FILLER                    PIC X(1).
           05  WS-RPT-USER-ID            PIC 9(9).
           05  FILLER                    PIC X(1).
           05  WS-RPT-AMOUNT             PIC Z(10)9.99.
           05  FILLER                    PIC X(1).
           05  WS-RPT-STATUS             PIC X(10).
           05  WS-RPT-MESSAGE            PIC X(35).
      *
       PROCEDURE DIVISION.
      *
      ******************************************************************
      *  A010-MAIN-LINE -- TWO PASSES.  PASS ONE BOOKS EVERY LOAN     *
      *  REQUEST ON LOAN-REQUEST-FILE.  PASS TWO WORKS THE LIST AND   *
      *  STATUS-UPDATE TRANSACTIONS ON LOAN-MAINT-FILE.  BOTH FILE     *
      *  NAMES COME OFF THE COMMAND LINE, SPACE-DELIMITED, REQUEST     *
      *  NAME FIRST -- NO HARD-CODED FILE NAME IS EVER COMPILED IN.    *
      ******************************************************************
       A010-MAIN-LINE.
           DISPLAY SPACES UPON CRT.
           ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
           UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
               INTO LNQ-NAME LNX-NAME.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * * B E G I N   L O A N 2 6 0 0 . C B L'
               UPON CRT AT 1401.
           IF LNQ-NAME = SPACES OR LNX-NAME = SPACES
               DISPLAY '!!!! ENTER REQUEST AND MAINT FILE NAMES'
                   UPON CRT AT 2301
               STOP RUN.
           ACCEPT WS-SYSTEM-DATE FROM DATE.
           PERFORM AU-DERIVE-YEAR THRU AU-DERIVE-YEAR-EXIT.
           OPEN INPUT LOAN-REQUEST-FILE.
           OPEN INPUT LOAN-MAINT-FILE.
           OPEN I-O LOAN-MASTER.
           OPEN OUTPUT LOAN-LIST-RPT.
      *    AU-FIND-HWM MUST RUN AFTER LOAN-MASTER IS OPENED BUT BEFORE
      *    EITHER PASS STARTS -- BOTH 200-APPLY-LOAN AND THE LOOKUP
      *    PARAGRAPHS DEPEND ON WS-LNM-HWM BEING CURRENT.  TKT-4510.
           PERFORM AU-FIND-HWM THRU AU-FIND-HWM-EXIT.
           PERFORM READ-LOAN-REQ THRU READ-LOAN-REQ-EXIT.
           PERFORM 001-APPLY-MAIN THRU 001-APPLY-MAIN-EXIT
               UNTIL EOF-REQ.
           PERFORM READ-LOAN-MAINT THRU READ-LOAN-MAINT-EXIT.
           PERFORM 002-MAINT-MAIN THRU 002-MAINT-MAIN-EXIT
               UNTIL EOF-MAINT.
           PERFORM END-RTN THRU END-RTN-EXIT.
           STOP RUN.
      *
      *    PRIMED-READ PARAGRAPHS -- ONE PER INPUT DECK, EACH CALLED
      *    ONCE BEFORE ITS PASS AND ONCE AT THE BOTTOM OF EVERY
      *    ITERATION OF THAT PASS'S MAIN PARAGRAPH.
       READ-LOAN-REQ.
           READ LOAN-REQUEST-FILE
               AT END
                  MOVE 'Y' TO WS-EOF-REQ
                  GO TO READ-LOAN-REQ-EXIT.
       READ-LOAN-REQ-EXIT.
           EXIT.
      *
       READ-LOAN-MAINT.
           READ LOAN-MAINT-FILE
               AT END
                  MOVE 'Y' TO WS-EOF-MAINT
                  GO TO READ-LOAN-MAINT-EXIT.
       READ-LOAN-MAINT-EXIT.
           EXIT.
      *
      ******************************************************************
      *  001-APPLY-MAIN -- ONE LOAN REQUEST, ONE BOOKED LOAN.  NO       *
      *  REJECT PATH -- EVERY WELL-FORMED REQUEST ON THIS DECK BOOKS    *
      *  A LOAN; THE ONLY VALIDATION IN THE WHOLE APPLY-LOAN FLOW IS    *
      *  THE RATE-BY-TENURE LOOKUP BELOW, WHICH CANNOT REJECT.          *
      ******************************************************************
       001-APPLY-MAIN.
           PERFORM 200-APPLY-LOAN THRU 200-APPLY-LOAN-EXIT.
           ADD 1 TO WS-REQ-CTR.
           PERFORM READ-LOAN-REQ THRU READ-LOAN-REQ-EXIT.
       001-APPLY-MAIN-EXIT.
           EXIT.
      *
      ******************************************************************
      *  200-APPLY-LOAN -- CR-2198/CR-2266.  RATE BY TENURE, TOTAL     *
      *  REPAYABLE ROUNDED, NEW LOAN ALWAYS GOES ON AS APPLIED.  LOAN-  *
      *  ID IS THE NEXT RELATIVE SLOT (WS-LNM-HWM), NOT A VALUE OFF     *
      *  THE REQUEST RECORD -- THE REQUEST CARRIES NO LOAN-ID OF ITS    *
      *  OWN, ONLY USER-ID/AMOUNT/TENURE.                                *
      ******************************************************************
       200-APPLY-LOAN.
           ADD 1 TO WS-LNM-HWM.
           MOVE WS-LNM-HWM TO WS-LNM-REL-KEY.
           MOVE WS-LNM-HWM TO LNM0750-ID.
           MOVE LNQ0750-USER-ID  TO LNM0750-USER-ID.
           MOVE LNQ0750-AMOUNT   TO LNM0750-AMOUNT.
           MOVE LNQ0750-TENURE   TO LNM0750-TENURE.
           PERFORM 210-RATE-LOOKUP THRU 210-RATE-LOOKUP-EXIT.
           PERFORM 220-COMPUTE-TOTAL THRU 220-COMPUTE-TOTAL-EXIT.
           MOVE WS-RATE-PCT      TO LNM0750-INTEREST-RATE.
           MOVE WS-TOTAL-AMOUNT  TO LNM0750-TOTAL-AMOUNT.
           MOVE 'APPLIED   '     TO LNM0750-STATUS.
           WRITE LOAN-MASTER
               INVALID KEY
                  DISPLAY '!!!! WRITE FAILED ON APPLY-LOAN' UPON CRT.
           MOVE LNM0750-ID       TO WS-RPT-LOAN-ID.
           MOVE LNM0750-USER-ID  TO WS-RPT-USER-ID.
           MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT.
           MOVE LNM0750-STATUS   TO WS-RPT-STATUS.
           MOVE 'LOAN BOOKED'    TO WS-RPT-MESSAGE.
           WRITE LOAN-LIST-RPT FROM WS-RPT-LINE.
           ADD 1 TO WS-APPROVED-CTR.
       200-APPLY-LOAN-EXIT.
           EXIT.
      *
      *    210-RATE-LOOKUP -- 1-12 MONTHS 5%, 13-24 10%, 25 AND UP
      *    15%.  CR-2266.  A FLAT TABLE OF THREE BANDS -- NOT WORTH AN
      *    OCCURS TABLE FOR ONLY THREE ENTRIES, SO IT STAYS AS A
      *    STRAIGHT IF/ELSE LADDER.
       210-RATE-LOOKUP.
           IF LNM0750-TENURE <= 12
               MOVE 5 TO WS-RATE-PCT
           ELSE
           IF LNM0750-TENURE <= 24
               MOVE 10 TO WS-RATE-PCT
           ELSE
               MOVE 15 TO WS-RATE-PCT.
       210-RATE-LOOKUP-EXIT.
           EXIT.
      *
      *    220-COMPUTE-TOTAL -- TOTAL = PRINCIPAL + PRINCIPAL * RATE
      *    / 100, ROUNDED TO THE PENNY.  CR-3098 ADDED ROUNDED --
      *    BEFORE THAT THIS COMPUTE TRUNCATED, WHICH SHORTED THE BANK
      *    A PENNY ON ANY LOAN WHERE THE INTEREST DIDN'T DIVIDE EVEN.
       220-COMPUTE-TOTAL.
           COMPUTE WS-TOTAL-AMOUNT ROUNDED =
               LNM0750-AMOUNT +
               (LNM0750-AMOUNT * WS-RATE-PCT / 100).
       220-COMPUTE-TOTAL-EXIT.
           EXIT.
      *
      ******************************************************************
      *  002-MAINT-MAIN -- LIST-LOANS-BY-USER OR UPDATE-LOAN-STATUS,  *
      *  ONE TRANSACTION AT A TIME.  UNLIKE ACCT2100'S EIGHT-WAY       *
      *  DISPATCH THIS IS ONLY TWO OPS, SO THE IF/ELSE LADDER IS       *
      *  SHORT -- BUT THE SHAPE (DISPATCH, COUNT, READ-NEXT) IS THE    *
      *  SAME PATTERN ACCT2100'S 001-MAIN USES.                        *
      ******************************************************************
       002-MAINT-MAIN.
           IF LNX0750-OP-LIST-USER
              PERFORM 300-LIST-LOANS-BY-USER
                  THRU 300-LIST-LOANS-BY-USER-EXIT
           ELSE
           IF LNX0750-OP-UPDATE-STAT
              PERFORM 400-UPDATE-LOAN-STATUS
                  THRU 400-UPDATE-LOAN-STATUS-EXIT
           ELSE
              DISPLAY '!!!! UNKNOWN OP CODE ON LOAN-MAINT' UPON CRT.
           ADD 1 TO WS-MAINT-CTR.
           PERFORM READ-LOAN-MAINT THRU READ-LOAN-MAINT-EXIT.
       002-MAINT-MAIN-EXIT.
           EXIT.
      *
      ******************************************************************
      *  300-LIST-LOANS-BY-USER -- CR-2688.  FULL SCAN OF THE MASTER, *
      *  ONE LINE PER MATCHING LOAN.  NO MATCHES MEANS NO LINES --    *
      *  THE SOURCE RETURNS AN EMPTY LIST, NOT AN ERROR, SO THIS       *
      *  PARAGRAPH NEVER SETS A REJECT CODE AND NEVER ABENDS --        *
      *  A USER-ID WITH ZERO LOANS IS A NORMAL OUTCOME, NOT A FAULT.   *
      ******************************************************************
       300-LIST-LOANS-BY-USER.
           MOVE LNX0750-USER-ID TO WS-SEARCH-USER-ID.
           MOVE 1 TO WS-SCAN-KEY.
           PERFORM 310-LIST-STEP THRU 310-LIST-STEP-EXIT
               UNTIL WS-SCAN-KEY > WS-LNM-HWM.
       300-LIST-LOANS-BY-USER-EXIT.
           EXIT.
      *
      *    310-LIST-STEP -- ONE SLOT PER CALL.  EVERY LOAN BELONGING TO
      *    WS-SEARCH-USER-ID GETS ITS OWN LINE ON LOAN-LIST-RPT; AN
      *    INVALID-KEY SLOT (NEVER WRITTEN) IS SKIPPED, NOT AN ERROR.
       310-LIST-STEP.
           MOVE WS-SCAN-KEY TO WS-LNM-REL-KEY.
           READ LOAN-MASTER
               INVALID KEY
                  ADD 1 TO WS-SCAN-KEY
                  GO TO 310-LIST-STEP-EXIT.
           IF LNM0750-USER-ID = WS-SEARCH-USER-ID
               MOVE LNM0750-ID          TO WS-RPT-LOAN-ID
               MOVE LNM0750-USER-ID     TO WS-RPT-USER-ID
               MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
               MOVE LNM0750-STATUS      TO WS-RPT-STATUS
               MOVE SPACES              TO WS-RPT-MESSAGE
               WRITE LOAN-LIST-RPT FROM WS-RPT-LINE.
           ADD 1 TO WS-SCAN-KEY.
       310-LIST-STEP-EXIT.
           EXIT.
      *
      ******************************************************************
      *  400-UPDATE-LOAN-STATUS -- CR-2851/CR-2960.  A LOAN-ID NOT ON *
      *  FILE IS A HARD ABEND, NOT A REJECT -- THE CALLER IS EXPECTED *
      *  TO HAVE A REAL LOAN-ID IN HAND, SO A MISS HERE MEANS BAD      *
      *  INPUT UPSTREAM, WORTH STOPPING THE RUN OVER RATHER THAN       *
      *  QUIETLY SKIPPING.  AN UNKNOWN STATUS VALUE IS A REJECT, NOT   *
      *  AN ABEND -- THAT ONE IS EXPECTED TO HAPPEN NOW AND THEN ON A  *
      *  TYPO'D STATUS CODE AND SHOULDN'T TAKE THE WHOLE RUN DOWN.     *
      ******************************************************************
       400-UPDATE-LOAN-STATUS.
           MOVE LNX0750-LOAN-ID TO WS-SEARCH-ID.
           PERFORM 120-FIND-LOAN-BY-ID THRU 120-FIND-LOAN-BY-ID-EXIT.
           IF WS-NOT-FOUND
               PERFORM 400-LOAN-NOT-FOUND-ABEND
                  THRU 400-LOAN-NOT-FOUND-ABEND-EXIT.
           PERFORM 410-VALIDATE-STATUS THRU 410-VALIDATE-STATUS-EXIT.
           IF WS-VALID-STATUS
               MOVE LNX0750-NEW-STATUS TO LNM0750-STATUS
               REWRITE LOAN-MASTER
                  INVALID KEY
                     DISPLAY '!!!! REWRITE FAILED ON STATUS UPDATE'
                        UPON CRT
               MOVE LNM0750-ID      TO WS-RPT-LOAN-ID
               MOVE LNM0750-USER-ID TO WS-RPT-USER-ID
               MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
               MOVE LNM0750-STATUS  TO WS-RPT-STATUS
               MOVE 'STATUS UPDATED' TO WS-RPT-MESSAGE
               WRITE LOAN-LIST-RPT FROM WS-RPT-LINE
           ELSE
               MOVE LNM0750-ID      TO WS-RPT-LOAN-ID
               MOVE LNM0750-USER-ID TO WS-RPT-USER-ID
               MOVE LNM0750-TOTAL-AMOUNT TO WS-RPT-AMOUNT
               MOVE LNM0750-STATUS  TO WS-RPT-STATUS
               MOVE 'INVALID STATUS, REJECTED' TO WS-RPT-MESSAGE
               WRITE LOAN-LIST-RPT FROM WS-RPT-LINE
               ADD 1 TO WS-REJECT-CTR.
       400-UPDATE-LOAN-STATUS-EXIT.
           EXIT.
      *
      *    410-VALIDATE-STATUS -- NEW STATUS MUST BE ONE OF THE FOUR
      *    KNOWN VALUES (APPLIED/APPROVED/REJECTED/REPAID).  CR-2851.
      *    THE FOUR 88-LEVELS IT TESTS LIVE ON LNM0750-STATUS ITSELF,
      *    SO THE CANDIDATE VALUE HAS TO BE MOVED ONTO THE MASTER
      *    RECORD BEFORE IT CAN BE CHECKED -- IF IT TURNS OUT INVALID
      *    THE CALLER (400-UPDATE-LOAN-STATUS) NEVER REWRITES THE
      *    MASTER, SO THE BAD VALUE NEVER ACTUALLY PERSISTS.
       410-VALIDATE-STATUS.
           MOVE 'N' TO WS-VALID-SW.
           MOVE LNX0750-NEW-STATUS TO LNM0750-STATUS.
           IF LNM0750-APPLIED OR LNM0750-APPROVED
                               OR LNM0750-REJECTED OR LNM0750-REPAID
               MOVE 'Y' TO WS-VALID-SW.
       410-VALIDATE-STATUS-EXIT.
           EXIT.
      *
      *    400-LOAN-NOT-FOUND-ABEND -- CR-2960.  NO RECOVERY, NO
      *    REJECT RECORD -- THE JOB STEP FAILS WITH RETURN-CODE 16 SO
      *    THE JCL CONDITION CODE TEST CATCHES IT AND THE OPERATOR
      *    GETS PAGED RATHER THAN THE RUN SILENTLY SKIPPING A RECORD.
       400-LOAN-NOT-FOUND-ABEND.
           DISPLAY '!!!! ABEND -- LOAN-ID NOT ON FILE, UPDATE-'
               UPON CRT AT 2301.
           DISPLAY '!!!! LOAN-STATUS CANNOT PROCEED -- ' WS-SEARCH-ID
               UPON CRT AT 2401.
           CLOSE LOAN-REQUEST-FILE.
           CLOSE LOAN-MAINT-FILE.
           CLOSE LOAN-MASTER.
           CLOSE LOAN-LIST-RPT.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       400-LOAN-NOT-FOUND-ABEND-EXIT.
           EXIT.
      *
      ******************************************************************
      *  120-FIND-LOAN-BY-ID -- RELATIVE FILE, SCANNED SLOT BY SLOT   *
      *  SINCE THIS BUILD HAS NO ISAM SUPPORT.  TKT-4510 STOPS AT     *
      *  WS-LNM-HWM INSTEAD OF RUNNING THE WHOLE FILE -- SAME FIX AS   *
      *  ACCT2100'S TKT-4902, APPLIED HERE THREE YEARS EARLIER.        *
      ******************************************************************
       120-FIND-LOAN-BY-ID.
           MOVE 'N' TO WS-FOUND-SW.
           MOVE 1 TO WS-SCAN-KEY.
           PERFORM 121-SCAN-LOAN-ID THRU 121-SCAN-LOAN-ID-EXIT
               UNTIL WS-FOUND OR WS-SCAN-KEY > WS-LNM-HWM.
       120-FIND-LOAN-BY-ID-EXIT.
           EXIT.
      *
      *    121-SCAN-LOAN-ID -- ONE SLOT PER CALL, INVALID KEY MEANS AN
      *    EMPTY SLOT WITHIN THE HIGH-WATER MARK -- KEEP SCANNING.
       121-SCAN-LOAN-ID.
           MOVE WS-SCAN-KEY TO WS-LNM-REL-KEY.
           READ LOAN-MASTER
               INVALID KEY
                  ADD 1 TO WS-SCAN-KEY
                  GO TO 121-SCAN-LOAN-ID-EXIT.
           IF LNM0750-ID = WS-SEARCH-ID
               MOVE 'Y' TO WS-FOUND-SW
           ELSE
               ADD 1 TO WS-SCAN-KEY.
       121-SCAN-LOAN-ID-EXIT.
           EXIT.
      *
      *    AU-FIND-HWM -- RUN ONCE AT START-UP, RIGHT AFTER LOAN-
      *    MASTER IS OPENED I-O, TO FIND THE FIRST EMPTY SLOT.  SAME
      *    PURPOSE AS ACCT2100'S AU-FIND-HWM, APPLIED HERE TO THE
      *    LOAN-MASTER RELATIVE FILE INSTEAD OF ACCOUNT-MASTER.
       AU-FIND-HWM.
           MOVE 1 TO WS-LNM-HWM.
           MOVE 'N' TO WS-HWM-DONE-SW.
           PERFORM AU-FIND-HWM-STEP THRU AU-FIND-HWM-STEP-EXIT
               UNTIL WS-HWM-DONE.
       AU-FIND-HWM-EXIT.
           EXIT.
      *
      *    AU-FIND-HWM-STEP -- ONE SLOT PER CALL; STOPS THE FIRST TIME
      *    A READ COMES BACK INVALID KEY.  WS-LNM-HWM IS LEFT ONE PAST
      *    THE LAST REAL RECORD, SAME CONVENTION AS ACCT2100.
       AU-FIND-HWM-STEP.
           MOVE WS-LNM-HWM TO WS-LNM-REL-KEY.
           READ LOAN-MASTER
               INVALID KEY
                  MOVE 'Y' TO WS-HWM-DONE-SW
                  GO TO AU-FIND-HWM-STEP-EXIT.
           ADD 1 TO WS-LNM-HWM.
       AU-FIND-HWM-STEP-EXIT.
           EXIT.
      *
      *    AU-DERIVE-YEAR -- Y2K-041.  SAME CENTURY-WINDOWING RULE AS
      *    ACCT2100 (50 AND UNDER IS 20xx, OVER 50 IS 19xx).  THIS
      *    PROGRAM HAS NO USE FOR THE DASHED DATE STRING ACCT2100
      *    BUILDS FOR ITS TRANSACTION LOG, SINCE LOAN2600 WRITES NO
      *    LOG FILE OF ITS OWN -- ONLY WS-CURRENT-YEAR IS KEPT.
       AU-DERIVE-YEAR.
           IF WS-SYS-YY > 50
               MOVE 19 TO WS-CENTURY
           ELSE
               MOVE 20 TO WS-CENTURY.
           COMPUTE WS-CURRENT-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
       AU-DERIVE-YEAR-EXIT.
           EXIT.
      *
      ******************************************************************
      *  END-RTN -- TKT-5021.  CLOSE DOWN AND DISPLAY RUN TOTALS.  THE *
      *  FOUR COUNTS BELOW ARE THE CONTROL-TOTAL ADDITION SPEC CALLS   *
      *  A REASONABLE COBOL-PORT ADDITION -- LOANS BOOKED, REQUESTS    *
      *  READ, MAINTENANCE TRANSACTIONS WORKED, AND STATUS REJECTS.    *
      ******************************************************************
       END-RTN.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * * END LOAN2600 RUN TOTALS * * * *' UPON CRT.
           DISPLAY 'LOAN REQUESTS READ   = ' WS-REQ-CTR UPON CRT.
           DISPLAY 'LOANS BOOKED         = ' WS-APPROVED-CTR UPON CRT.
           DISPLAY 'MAINT TRANS PROCESSED= ' WS-MAINT-CTR UPON CRT.
           DISPLAY 'STATUS REJECTS       = ' WS-REJECT-CTR UPON CRT.
           CLOSE LOAN-REQUEST-FILE.
           CLOSE LOAN-MAINT-FILE.
           CLOSE LOAN-MASTER.
           CLOSE LOAN-LIST-RPT.
       END-RTN-EXIT.
           EXIT.
